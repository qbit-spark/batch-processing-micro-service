000100 IDENTIFICATION DIVISION.                                        WP0001
000200 PROGRAM-ID.    WTCSVPAR.                                        WP0002
000300 AUTHOR.        R J KOWALSKI.                                    WP0003
000400 INSTALLATION.  COBOL DEV CENTER.                                 WP0004
000500 DATE-WRITTEN.  03/11/94.                                         WP0005
000600 DATE-COMPILED.                                                   WP0006
000700 SECURITY.      NON-CONFIDENTIAL.                                 WP0007
000800******************************************************************WP0008
000900*  THIS PROGRAM READS THE TANZANIA MET DEPT CSV WEATHER FEED     WP0009
001000*  ONE LINE AT A TIME, NORMALIZES EUROPEAN DECIMAL COMMAS TO     WP0010
001100*  A PERIOD, SPLITS EACH LINE INTO ITS 7 FIELDS AND PARSES THEM. WP0011
001200*  GOOD LINES GO TO CSV-PARSED-OUT, BAD ONES ARE LOGGED TO       WP0012
001300*  CSV-REJECTS AND THE RUN CONTINUES - THIS STAGE NEVER ABENDS   WP0013
001400*  ON A BAD LINE AND NEVER ACCUMULATES BUSINESS TOTALS, IT IS    WP0014
001500*  PURE PARSE AND VALIDATE.                                      WP0015
001600*                                                                WP0016
001700*  MODIFICATION LOG                                              WP0017
001800*  ------------------------------------------------------------  WP0018
001900*  03/11/94  RJK  0   ORIGINAL PROGRAM                           WP0019
002000*  09/02/95  RJK  12  REJECT FILE SPLIT OUT FROM MAIN REPORT     WP0020
002100*  06/14/98  DMP  19  Y2K - 4 DIGIT YEAR IN TIMESTAMP FIELD      WP0021
002200*  02/21/01  DMP  23  DECIMAL-COMMA NORMALIZATION ADDED FOR      WP0022
002300*                     EUROPEAN-FORMAT FEEDS FROM DAR ES SALAAM   WP0023
002400*  05/30/03  DMP  31  FIELD COUNT CHECK TIGHTENED TO EXACTLY 7   WP0024
002500******************************************************************WP0025
002600 ENVIRONMENT DIVISION.                                            WP0026
002700 CONFIGURATION SECTION.                                           WP0027
002800 SOURCE-COMPUTER. IBM-390.                                        WP0028
002900 OBJECT-COMPUTER. IBM-390.                                        WP0029
003000 SPECIAL-NAMES.                                                   WP0030
003100     C01 IS TOP-OF-FORM.                                          WP0031
003200 INPUT-OUTPUT SECTION.                                            WP0032
003300 FILE-CONTROL.                                                    WP0033
003400     SELECT WEATHER-IN                                            WP0034
003500         ASSIGN TO WEATHIN                                        WP0035
003600         ORGANIZATION IS LINE SEQUENTIAL                          WP0036
003700         FILE STATUS IS WI-FCODE.                                 WP0037
003800                                                                  WP0038
003900     SELECT CSV-PARSED-OUT                                        WP0039
004000         ASSIGN TO CSVGOOD                                        WP0040
004100         ORGANIZATION IS LINE SEQUENTIAL                          WP0041
004200         FILE STATUS IS PO-FCODE.                                 WP0042
004300                                                                  WP0043
004400     SELECT CSV-REJECTS                                           WP0044
004500         ASSIGN TO CSVBAD                                         WP0045
004600         ORGANIZATION IS LINE SEQUENTIAL                          WP0046
004700         FILE STATUS IS RJ-FCODE.                                 WP0047
004800 DATA DIVISION.                                                   WP0048
004900 FILE SECTION.                                                    WP0049
005000 FD  WEATHER-IN                                                   WP0050
005100     RECORDING MODE IS F                                          WP0051
005200     LABEL RECORDS ARE STANDARD                                   WP0052
005300     DATA RECORD IS WI-LINE.                                       WP0053
005400 01  WI-LINE.                                                    WP0054
005410     05  WI-LINE-TEXT            PIC X(199).                    WP0054A
005420     05  FILLER                  PIC X(1).                      WP0054B
005500*                                                                WP0055
005600 FD  CSV-PARSED-OUT                                               WP0056
005700     RECORDING MODE IS F                                          WP0057
005800     LABEL RECORDS ARE STANDARD                                   WP0058
005900     DATA RECORD IS PO-LINE.                                       WP0059
006000 01  PO-LINE.                                                    WP0060
006010     05  PO-LINE-TEXT            PIC X(100).                    WP0060A
006020     05  FILLER                  PIC X(1).                      WP0060B
006100*                                                                WP0061
006200 FD  CSV-REJECTS                                                  WP0062
006300     RECORDING MODE IS F                                          WP0063
006400     LABEL RECORDS ARE STANDARD                                   WP0064
006500     DATA RECORD IS RJ-LINE.                                       WP0065
006600 01  RJ-LINE.                                                     WP0066
006700     05  RJ-REASON               PIC X(20).                       WP0067
006800     05  FILLER                  PIC X(2)  VALUE SPACES.          WP0068
006900     05  RJ-ORIGINAL-TEXT        PIC X(200).                      WP0069
007000*                                                                WP0070
007100 WORKING-STORAGE SECTION.                                         WP0071
007200 01  FILE-STATUS-CODES.                                           WP0072
007300     05  WI-FCODE                PIC X(2).                        WP0073
007400         88  WI-OK                        VALUE SPACES '00'.      WP0074
007500         88  WI-EOF                        VALUE '10'.             WP0075
007600     05  PO-FCODE                PIC X(2).                        WP0076
007700         88  PO-OK                        VALUE SPACES '00'.      WP0077
007800     05  RJ-FCODE                PIC X(2).                        WP0078
007900         88  RJ-OK                        VALUE SPACES '00'.      WP0079
008000*                                                                WP0080
008100 77  MORE-RECORDS-SW             PIC X(1) VALUE SPACE.            WP0081
008200     88  NO-MORE-RECORDS                  VALUE 'N'.              WP0082
008300 77  WS-HEADER-SKIPPED-SW        PIC X(1) VALUE SPACE.            WP0083
008400     88  HEADER-SKIPPED                   VALUE 'Y'.              WP0084
008500*                                                                WP0085
008600 01  COUNTERS-AND-ACCUMULATORS.                                   WP0086
008700     05  RECORDS-READ            PIC S9(7) COMP.                    WP0087
008800     05  RECORDS-WRITTEN         PIC S9(7) COMP.                    WP0088
008900     05  RECORDS-REJECTED        PIC S9(7) COMP.                    WP0089
008950     05  FILLER                  PIC X(4).                      WP0089A
009000*                                                                WP0090
009100 01  WS-LINE-WORK.                                                WP0091
009200     05  WS-NORM-LINE            PIC X(200).                      WP0092
009300     05  WS-LINE-LEN             PIC S9(4) COMP.                  WP0093
009400     05  WS-POS                  PIC S9(4) COMP.                  WP0094
009500     05  WS-FOLLOW-DIGITS        PIC S9(4) COMP.                  WP0095
009600     05  WS-AFTER-POS            PIC S9(4) COMP.                  WP0096
009700     05  WS-IS-DECIMAL-COMMA-SW  PIC X(1).                        WP0097
009800         88  IS-DECIMAL-COMMA              VALUE 'Y'.              WP0098
009850     05  FILLER                  PIC X(4).                        WP0098A
009900*                                                                WP0099
010000 01  WS-FIELD-COUNT              PIC S9(2) COMP.                  WP0100
010100 01  WS-FIELD-TABLE.                                              WP0101
010200     05  WS-FIELD OCCURS 10 TIMES                                 WP0102
010300                 INDEXED BY WS-FLD-IDX                            WP0103
010400                 PIC X(50).                                       WP0104
010450     05  FILLER                  PIC X(4).                        WP0104A
010500*                                                                WP0105
010600 01  WS-PARSE-OK-SW              PIC X(1).                        WP0106
010700     88  PARSE-IS-OK                       VALUE 'Y'.              WP0107
010800 01  WS-REJECT-REASON            PIC X(20).                       WP0108
010810 01  WS-CHECK-FIELD              PIC X(50).                       WP0108A
010820 01  WS-CHK-POS                  PIC S9(4) COMP.                  WP0108B
010830 01  WS-CHK-LEN                  PIC S9(4) COMP.                  WP0108C
010840 01  WS-CHK-DIGIT-SEEN-SW        PIC X(1).                        WP0108D
010850     88  CHK-DIGIT-SEEN                    VALUE 'Y'.             WP0108E
010860 01  WS-CHK-DECPT-SEEN-SW        PIC X(1).                        WP0108F
010870     88  CHK-DECPT-SEEN                    VALUE 'Y'.             WP0108G
010880 01  WS-NUM-OK-SW                PIC X(1).                        WP0108H
010890     88  NUM-IS-OK                         VALUE 'Y'.             WP0108I
010900*                                                                WP0109
011000     COPY WEATHREC.                                               WP0110
011100*                                                                WP0111
011200 PROCEDURE DIVISION.                                              WP0112
011300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      WP0113
011400     PERFORM 100-MAINLINE THRU 100-EXIT                           WP0114
011500         UNTIL NO-MORE-RECORDS.                                   WP0115
011600     PERFORM 900-WRAP-UP THRU 900-EXIT.                           WP0116
011700     MOVE +0 TO RETURN-CODE.                                      WP0117
011800     GOBACK.                                                      WP0118
011900*                                                                WP0119
012000 000-HOUSEKEEPING.                                                WP0120
012100     DISPLAY 'WTCSVPAR - HOUSEKEEPING'.                           WP0121
012200     OPEN INPUT  WEATHER-IN.                                      WP0122
012300     OPEN OUTPUT CSV-PARSED-OUT.                                  WP0123
012400     OPEN OUTPUT CSV-REJECTS.                                     WP0124
012500     INITIALIZE COUNTERS-AND-ACCUMULATORS.                        WP0125
012600     PERFORM 110-READ-WEATHER-IN THRU 110-EXIT.                   WP0126
012700     IF NOT NO-MORE-RECORDS                                       WP0127
012800*       FIRST LINE OF THE FEED IS A COLUMN HEADER - SKIP IT       WP0128
012900        MOVE 'Y' TO WS-HEADER-SKIPPED-SW                          WP0129
013000        PERFORM 110-READ-WEATHER-IN THRU 110-EXIT                 WP0130
013100     END-IF.                                                      WP0131
013200 000-EXIT.                                                        WP0132
013300     EXIT.                                                        WP0133
013400*                                                                WP0134
013500 100-MAINLINE.                                                    WP0135
013600     MOVE 'Y' TO WS-PARSE-OK-SW.                                  WP0136
013700     MOVE SPACES TO WS-REJECT-REASON.                             WP0137
013800     PERFORM 200-NORMALIZE-COMMAS THRU 200-EXIT.                  WP0138
013900     PERFORM 210-SPLIT-FIELDS THRU 210-EXIT.                      WP0139
014000     IF WS-FIELD-COUNT NOT = 7                                    WP0140
014100        MOVE 'N' TO WS-PARSE-OK-SW                                WP0141
014200        MOVE 'BAD FIELD COUNT' TO WS-REJECT-REASON                WP0142
014300     ELSE                                                         WP0143
014400        PERFORM 220-PARSE-FIELDS THRU 220-EXIT                    WP0144
014500     END-IF.                                                      WP0145
014600     IF PARSE-IS-OK                                               WP0146
014700        PERFORM 230-WRITE-PARSED THRU 230-EXIT                    WP0147
014800     ELSE                                                         WP0148
014900        PERFORM 240-WRITE-REJECT THRU 240-EXIT                    WP0149
015000     END-IF.                                                      WP0150
015100     PERFORM 110-READ-WEATHER-IN THRU 110-EXIT.                   WP0151
015200 100-EXIT.                                                        WP0152
015300     EXIT.                                                        WP0153
015400*                                                                WP0154
015500 110-READ-WEATHER-IN.                                             WP0155
015600     READ WEATHER-IN INTO WI-LINE                                 WP0156
015700         AT END                                                   WP0157
015800            MOVE 'N' TO MORE-RECORDS-SW                           WP0158
015900            GO TO 110-EXIT                                        WP0159
016000     END-READ.                                                    WP0160
016100     ADD +1 TO RECORDS-READ.                                      WP0161
016200 110-EXIT.                                                        WP0162
016300     EXIT.                                                        WP0163
016400*                                                                WP0164
016500 200-NORMALIZE-COMMAS.                                            WP0165
016600*    FIND THE LENGTH OF THE LINE JUST READ (TRAILING SPACES ARE   WP0166
016700*    PART OF THE FIXED BLOCK, NOT PART OF THE DATA), THEN COPY     WP0167
016701*    CHARACTER BY CHARACTER, SWAPPING DECIMAL COMMAS AS WE GO.     WP0167A
016800     MOVE 200 TO WS-LINE-LEN.                                      WP0168
016900     PERFORM 201-TRIM-TRAILING-SPACE THRU 201-EXIT                 WP0169
017000         UNTIL WS-LINE-LEN = 0                                     WP0170
017050            OR WI-LINE(WS-LINE-LEN:1) NOT = SPACE.                 WP0171A
017100     MOVE SPACES TO WS-NORM-LINE.                                  WP0172
017150     PERFORM 202-COPY-ONE-CHARACTER THRU 202-EXIT                  WP0172A
017200         VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > WS-LINE-LEN.    WP0173
018400 200-EXIT.                                                        WP0184
018500     EXIT.                                                        WP0185
018510*                                                                 WP0185A
018520 201-TRIM-TRAILING-SPACE.                                         WP0185B
018530     SUBTRACT 1 FROM WS-LINE-LEN.                                 WP0185C
018540 201-EXIT.                                                        WP0185D
018550     EXIT.                                                        WP0185E
018560*                                                                 WP0185F
018570 202-COPY-ONE-CHARACTER.                                          WP0185G
018580     MOVE WI-LINE(WS-POS:1) TO WS-NORM-LINE(WS-POS:1).             WP0185H
018590     IF WI-LINE(WS-POS:1) = ','                                    WP0185I
018600        PERFORM 205-CHECK-DECIMAL-COMMA THRU 205-EXIT              WP0185J
018610        IF IS-DECIMAL-COMMA                                        WP0185K
018620           MOVE '.' TO WS-NORM-LINE(WS-POS:1)                      WP0185L
018630        END-IF                                                     WP0185M
018640     END-IF.                                                       WP0185N
018650 202-EXIT.                                                         WP0185O
018660     EXIT.                                                         WP0185P
018670*                                                                 WP0185Q
018700 205-CHECK-DECIMAL-COMMA.                                         WP0187
018800*    A COMMA IS A DECIMAL POINT ONLY WHEN IT SITS BETWEEN A        WP0188
018900*    DIGIT AND 1-2 TRAILING DIGITS THAT ARE THEMSELVES             WP0189
019000*    IMMEDIATELY FOLLOWED BY A COMMA OR THE END OF THE LINE.       WP0190
019100*    ANY OTHER COMMA IS A FIELD SEPARATOR AND IS LEFT ALONE.       WP0191
019200     MOVE 'N' TO WS-IS-DECIMAL-COMMA-SW.                           WP0192
019300     MOVE 0 TO WS-FOLLOW-DIGITS.                                   WP0193
019400     IF WS-POS = 1                                                 WP0194
019500        GO TO 205-EXIT                                             WP0195
019600     END-IF.                                                       WP0196
019700     IF WI-LINE(WS-POS - 1:1) NOT NUMERIC                          WP0197
019800        GO TO 205-EXIT                                             WP0198
019900     END-IF.                                                       WP0199
020000     IF WS-POS + 1 > WS-LINE-LEN                                   WP0200
020100        GO TO 205-EXIT                                             WP0201
020200     END-IF.                                                       WP0202
020300     IF WI-LINE(WS-POS + 1:1) NOT NUMERIC                          WP0203
020400        GO TO 205-EXIT                                             WP0204
020500     END-IF.                                                       WP0205
020600     MOVE 1 TO WS-FOLLOW-DIGITS.                                   WP0206
020700     IF WS-POS + 2 <= WS-LINE-LEN                                  WP0207
020800        IF WI-LINE(WS-POS + 2:1) NUMERIC                           WP0208
020900           MOVE 2 TO WS-FOLLOW-DIGITS                              WP0210
021000        END-IF                                                     WP0211
021100     END-IF.                                                       WP0212
021200     COMPUTE WS-AFTER-POS = WS-POS + 1 + WS-FOLLOW-DIGITS.         WP0213
021300     IF WS-AFTER-POS > WS-LINE-LEN                                 WP0214
021400        MOVE 'Y' TO WS-IS-DECIMAL-COMMA-SW                         WP0215
021500     ELSE                                                          WP0216
021600        IF WI-LINE(WS-AFTER-POS:1) = ','                           WP0217
021700           MOVE 'Y' TO WS-IS-DECIMAL-COMMA-SW                      WP0218
021800        END-IF                                                     WP0219
021900     END-IF.                                                       WP0220
022000 205-EXIT.                                                         WP0221
022100     EXIT.                                                         WP0222
022200*                                                                 WP0223
022300 210-SPLIT-FIELDS.                                                 WP0224
022400     MOVE SPACES TO WS-FIELD-TABLE.                                WP0225
022500     MOVE 0 TO WS-FIELD-COUNT.                                     WP0226
022600     SET WS-FLD-IDX TO 1.                                          WP0227
022700     UNSTRING WS-NORM-LINE DELIMITED BY ','                        WP0228
022800         INTO WS-FIELD(1) WS-FIELD(2) WS-FIELD(3) WS-FIELD(4)      WP0229
022900              WS-FIELD(5) WS-FIELD(6) WS-FIELD(7) WS-FIELD(8)      WP0230
023000              WS-FIELD(9) WS-FIELD(10)                             WP0231
023100         TALLYING IN WS-FIELD-COUNT                                WP0232
023200     END-UNSTRING.                                                 WP0233
023300 210-EXIT.                                                         WP0234
023400     EXIT.                                                         WP0235
023500*                                                                 WP0236
023600 220-PARSE-FIELDS.                                                WP0237
023700     PERFORM 221-PARSE-TIMESTAMP THRU 221-EXIT.                   WP0238
023800     IF PARSE-IS-OK                                               WP0239
023900        MOVE WS-FIELD(2) TO WR-CITY                               WP0240
024000        PERFORM 222-PARSE-NUMERICS THRU 222-EXIT                  WP0241
024100     END-IF.                                                      WP0242
024200 220-EXIT.                                                        WP0243
024300     EXIT.                                                        WP0244
024400*                                                                 WP0245
024500 221-PARSE-TIMESTAMP.                                             WP0246
024600*    FIXED FORMAT yyyy-MM-dd HH:mm:ss, 19 CHARACTERS EXACTLY.      WP0247
024700     IF WS-FIELD(1) (5:1) NOT = '-' OR WS-FIELD(1) (8:1) NOT = '-' WP0248
024800        OR WS-FIELD(1) (11:1) NOT = SPACE                         WP0249
024900        OR WS-FIELD(1) (14:1) NOT = ':' OR WS-FIELD(1) (17:1)      WP0250
025000              NOT = ':'                                            WP0251
025100        MOVE 'N' TO WS-PARSE-OK-SW                                 WP0252
025200        MOVE 'BAD TIMESTAMP' TO WS-REJECT-REASON                   WP0253
025300        GO TO 221-EXIT                                             WP0254
025400     END-IF.                                                       WP0255
025500     IF WS-FIELD(1) (1:4)  NOT NUMERIC OR                          WP0256
025600        WS-FIELD(1) (6:2)  NOT NUMERIC OR                          WP0257
025700        WS-FIELD(1) (9:2)  NOT NUMERIC OR                          WP0258
025800        WS-FIELD(1) (12:2) NOT NUMERIC OR                          WP0259
025900        WS-FIELD(1) (15:2) NOT NUMERIC OR                          WP0260
026000        WS-FIELD(1) (18:2) NOT NUMERIC                             WP0261
026100        MOVE 'N' TO WS-PARSE-OK-SW                                 WP0262
026200        MOVE 'BAD TIMESTAMP' TO WS-REJECT-REASON                   WP0263
026300        GO TO 221-EXIT                                             WP0264
026400     END-IF.                                                       WP0265
026500     MOVE WS-FIELD(1) (1:4)  TO WR-TS-YEAR.                        WP0266
026600     MOVE WS-FIELD(1) (6:2)  TO WR-TS-MONTH.                       WP0267
026700     MOVE WS-FIELD(1) (9:2)  TO WR-TS-DAY.                         WP0268
026800     MOVE WS-FIELD(1) (12:2) TO WR-TS-HOUR.                        WP0269
026900     MOVE WS-FIELD(1) (15:2) TO WR-TS-MINUTE.                      WP0270
027000     MOVE WS-FIELD(1) (18:2) TO WR-TS-SECOND.                      WP0271
027100 221-EXIT.                                                         WP0272
027200     EXIT.                                                         WP0273
027300*                                                                 WP0274
027400 222-PARSE-NUMERICS.                                               WP0275
027410     MOVE WS-FIELD(3) TO WS-CHECK-FIELD.                           WP0275A
027420     PERFORM 225-VALIDATE-NUMERIC-FLD THRU 225-EXIT.               WP0275B
027430     IF NOT NUM-IS-OK                                              WP0275C
027440        MOVE 'N' TO WS-PARSE-OK-SW                                 WP0275D
027450        MOVE 'BAD TEMPERATURE' TO WS-REJECT-REASON                 WP0275E
027460        GO TO 222-EXIT                                             WP0275F
027470     END-IF.                                                       WP0275G
027480     MOVE FUNCTION NUMVAL-C(WS-FIELD(3)) TO WR-TEMPERATURE.        WP0275H
027490     MOVE WS-FIELD(4) TO WS-CHECK-FIELD.                           WP0275I
027500     PERFORM 225-VALIDATE-NUMERIC-FLD THRU 225-EXIT.               WP0275J
027510     IF NOT NUM-IS-OK                                              WP0275K
027520        MOVE 'N' TO WS-PARSE-OK-SW                                 WP0275L
027530        MOVE 'BAD HUMIDITY' TO WS-REJECT-REASON                    WP0275M
027540        GO TO 222-EXIT                                             WP0275N
027550     END-IF.                                                       WP0275O
027560     MOVE FUNCTION NUMVAL-C(WS-FIELD(4)) TO WR-HUMIDITY.           WP0275P
027570     MOVE WS-FIELD(5) TO WS-CHECK-FIELD.                           WP0275Q
027580     PERFORM 225-VALIDATE-NUMERIC-FLD THRU 225-EXIT.               WP0275R
027590     IF NOT NUM-IS-OK                                              WP0275S
027600        MOVE 'N' TO WS-PARSE-OK-SW                                 WP0275T
027610        MOVE 'BAD RAINFALL' TO WS-REJECT-REASON                    WP0275U
027620        GO TO 222-EXIT                                             WP0275V
027630     END-IF.                                                       WP0275W
027640     MOVE FUNCTION NUMVAL-C(WS-FIELD(5)) TO WR-RAINFALL.           WP0275X
027650     MOVE WS-FIELD(6) TO WS-CHECK-FIELD.                           WP0275Y
027660     PERFORM 225-VALIDATE-NUMERIC-FLD THRU 225-EXIT.               WP0275Z
027670     IF NOT NUM-IS-OK                                             WP0275AA
027680        MOVE 'N' TO WS-PARSE-OK-SW                                WP0275AB
027690        MOVE 'BAD WIND SPEED' TO WS-REJECT-REASON                 WP0275AC
027700        GO TO 222-EXIT                                            WP0275AD
027710     END-IF.                                                      WP0275AE
027720     MOVE FUNCTION NUMVAL-C(WS-FIELD(6)) TO WR-WIND-SPEED.        WP0275AF
027730     MOVE WS-FIELD(7) TO WS-CHECK-FIELD.                          WP0275AG
027740     PERFORM 225-VALIDATE-NUMERIC-FLD THRU 225-EXIT.              WP0275AH
027750     IF NOT NUM-IS-OK                                             WP0275AI
027760        MOVE 'N' TO WS-PARSE-OK-SW                                WP0275AJ
027770        MOVE 'BAD PRESSURE' TO WS-REJECT-REASON                   WP0275AK
027780        GO TO 222-EXIT                                            WP0275AL
027790     END-IF.                                                      WP0275AM
027800     MOVE FUNCTION NUMVAL-C(WS-FIELD(7)) TO WR-PRESSURE.          WP0275AN
027900 222-EXIT.                                                         WP0280
027910     EXIT.                                                         WP0280A
027920*                                                                  WP0280B
027930 225-VALIDATE-NUMERIC-FLD.                                         WP0280C
027940*    ACCEPTS AN OPTIONAL LEADING '-' FOLLOWED BY ONE OR MORE       WP0280D
027950*    DIGITS, OPTIONALLY FOLLOWED BY A DECIMAL POINT AND ONE OR     WP0280E
027960*    MORE DIGITS.  ANYTHING ELSE FAILS THE FIELD.                  WP0280F
027970     MOVE 'Y' TO WS-NUM-OK-SW.                                     WP0280G
027980     MOVE 'N' TO WS-CHK-DIGIT-SEEN-SW.                             WP0280H
027990     MOVE 'N' TO WS-CHK-DECPT-SEEN-SW.                             WP0280I
028000     MOVE 50 TO WS-CHK-LEN.                                        WP0280J
028010     PERFORM 226-TRIM-CHECK-FIELD THRU 226-EXIT                    WP0280K
028020         UNTIL WS-CHK-LEN = 0                                      WP0280L
028030            OR WS-CHECK-FIELD(WS-CHK-LEN:1) NOT = SPACE.           WP0280M
028050     IF WS-CHK-LEN = 0                                             WP0280O
028060        MOVE 'N' TO WS-NUM-OK-SW                                  WP0280P
028070        GO TO 225-EXIT                                             WP0280Q
028080     END-IF.                                                      WP0280R
028090     PERFORM 227-CHECK-ONE-CHARACTER THRU 227-EXIT                 WP0280S
028100         VARYING WS-CHK-POS FROM 1 BY 1                            WP0280T
028105            UNTIL WS-CHK-POS > WS-CHK-LEN.                        WP0280U1
028310     IF NOT CHK-DIGIT-SEEN                                        WP0280AO
028320        MOVE 'N' TO WS-NUM-OK-SW                                  WP0280AP
028330     END-IF.                                                      WP0280AQ
028340 225-EXIT.                                                        WP0280AR
028350     EXIT.                                                        WP0280AS
028351*                                                                 WP0280AT
028352 226-TRIM-CHECK-FIELD.                                            WP0280AU
028353     SUBTRACT 1 FROM WS-CHK-LEN.                                  WP0280AV
028354 226-EXIT.                                                        WP0280AW
028355     EXIT.                                                        WP0280AX
028356*                                                                 WP0280AY
028357 227-CHECK-ONE-CHARACTER.                                         WP0280AZ
028358     IF WS-CHECK-FIELD(WS-CHK-POS:1) = '-'                        WP0280BA
028359        IF WS-CHK-POS NOT = 1                                     WP0280BB
028360           MOVE 'N' TO WS-NUM-OK-SW                               WP0280BC
028361        END-IF                                                    WP0280BD
028362     ELSE                                                         WP0280BE
028363        IF WS-CHECK-FIELD(WS-CHK-POS:1) = '.'                     WP0280BF
028364           IF CHK-DECPT-SEEN                                      WP0280BG
028365              MOVE 'N' TO WS-NUM-OK-SW                            WP0280BH
028366           ELSE                                                   WP0280BI
028367              MOVE 'Y' TO WS-CHK-DECPT-SEEN-SW                    WP0280BJ
028368           END-IF                                                 WP0280BK
028369        ELSE                                                      WP0280BL
028370           IF WS-CHECK-FIELD(WS-CHK-POS:1) NUMERIC                WP0280BM
028371              MOVE 'Y' TO WS-CHK-DIGIT-SEEN-SW                    WP0280BN
028372           ELSE                                                   WP0280BO
028373              MOVE 'N' TO WS-NUM-OK-SW                            WP0280BP
028374           END-IF                                                 WP0280BQ
028375        END-IF                                                    WP0280BR
028376     END-IF.                                                      WP0280BS
028377 227-EXIT.                                                        WP0280BT
028378     EXIT.                                                        WP0280BU
030700*                                                                 WP0308
030800 230-WRITE-PARSED.                                                WP0309
030900     MOVE WR-WEATHER-RECORD TO PO-LINE.                            WP0310
031000     WRITE PO-LINE.                                                WP0311
031100     ADD +1 TO RECORDS-WRITTEN.                                    WP0312
031200 230-EXIT.                                                         WP0313
031300     EXIT.                                                        WP0314
031400*                                                                 WP0315
031500 240-WRITE-REJECT.                                                WP0316
031600     MOVE WS-REJECT-REASON TO RJ-REASON.                           WP0317
031700     MOVE WI-LINE          TO RJ-ORIGINAL-TEXT.                    WP0318
031800     WRITE RJ-LINE.                                                WP0319
031900     ADD +1 TO RECORDS-REJECTED.                                   WP0320
032000 240-EXIT.                                                         WP0321
032100     EXIT.                                                        WP0322
032200*                                                                 WP0323
032300 900-WRAP-UP.                                                      WP0324
032400     DISPLAY 'WTCSVPAR - RECORDS READ:     ' RECORDS-READ.         WP0325
032500     DISPLAY 'WTCSVPAR - RECORDS WRITTEN:  ' RECORDS-WRITTEN.      WP0326
032600     DISPLAY 'WTCSVPAR - RECORDS REJECTED: ' RECORDS-REJECTED.     WP0327
032700     CLOSE WEATHER-IN, CSV-PARSED-OUT, CSV-REJECTS.                WP0328
032800     DISPLAY 'WTCSVPAR - NORMAL END OF JOB'.                       WP0329
032900 900-EXIT.                                                         WP0330
033000     EXIT.                                                        WP0331
