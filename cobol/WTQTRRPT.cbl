000100 IDENTIFICATION DIVISION.                                        WQ0001
000200 PROGRAM-ID.    WTQTRRPT.                                        WQ0002
000300 AUTHOR.        D M PATEL.                                       WQ0003
000400 INSTALLATION.  COBOL DEV CENTER.                                WQ0004
000500 DATE-WRITTEN.  08/30/94.                                        WQ0005
000600 DATE-COMPILED.                                                  WQ0006
000700 SECURITY.      NON-CONFIDENTIAL.                                WQ0007
000800******************************************************************WQ0008
000900*  QUARTERLY WEATHER ANALYTICS REPORT.  MAKES ONE FULL PASS OVER WQ0009
001000*  WEATHER-MASTER TO BUILD THE GLOBAL STATISTICS AND THE LIST OF WQ0010
001100*  DISTINCT CITIES, THEN RE-READS THE FILE FROM THE TOP ONCE PER WQ0011
001200*  CITY TO BUILD THAT CITY'S CONTROL-BREAK LINE.  THE EXTRA      WQ0012
001300*  PASSES ARE DELIBERATE - STATE OFFICE ASKED THAT THE MASTER    WQ0013
001400*  NOT BE RE-SORTED BY CITY BEFORE THIS REPORT RUNS, SO THE      WQ0014
001500*  CONTROL BREAK HAS TO COME FROM RE-READING RATHER THAN FROM A  WQ0015
001600*  SORTED KEY CHANGE.  ANY FILE ERROR ABENDS THE STATISTICS AND  WQ0016
001700*  PRINTS A ONE-LINE ERROR REPORT INSTEAD - QUARTER-END REPORTS  WQ0017
001800*  GO TO THE COMMISSIONER'S OFFICE AND A PARTIAL REPORT IS WORSE WQ0018
001900*  THAN A LATE ONE.                                              WQ0019
002000*                                                                WQ0020
002100*  MODIFICATION LOG                                              WQ0021
002200*  ------------------------------------------------------------  WQ0022
002300*  08/30/94  DMP  0   ORIGINAL PROGRAM                           WQ0023
002400*  11/30/95  DMP  14  ADDED PER-CITY RE-SCAN CONTROL BREAK       WQ0024
002500*  06/14/98  DMP  19  Y2K - RUN TIMESTAMP NOW CARRIES A 4-DIGIT  WQ0025
002600*                     YEAR                                      WQ0026
002700*  09/12/02  RJK  27  ADDED THE ONE-LINE ERROR REPORT ON ANY     WQ0027
002800*                     WEATHER-MASTER FILE STATUS FAILURE         WQ0028
002900******************************************************************WQ0029
003000 ENVIRONMENT DIVISION.                                            WQ0030
003100 CONFIGURATION SECTION.                                           WQ0031
003200 SOURCE-COMPUTER. IBM-390.                                        WQ0032
003300 OBJECT-COMPUTER. IBM-390.                                        WQ0033
003400 SPECIAL-NAMES.                                                   WQ0034
003500     C01 IS TOP-OF-FORM.                                          WQ0035
003600 INPUT-OUTPUT SECTION.                                            WQ0036
003700 FILE-CONTROL.                                                    WQ0037
003800     SELECT WEATHER-MASTER                                       WQ0038
003900         ASSIGN TO WEATHMST                                       WQ0039
004000         ORGANIZATION IS RELATIVE                                WQ0040
004100         ACCESS MODE IS SEQUENTIAL                               WQ0041
004200         FILE STATUS IS WM-FCODE.                                 WQ0042
004300                                                                  WQ0044
004400     SELECT QTR-REPORT-OUT                                        WQ0045
004500         ASSIGN TO QTRRPT                                        WQ0046
004600         ORGANIZATION IS LINE SEQUENTIAL                         WQ0047
004700         FILE STATUS IS QR-FCODE.                                 WQ0048
004800 DATA DIVISION.                                                   WQ0049
004900 FILE SECTION.                                                    WQ0050
005000 FD  WEATHER-MASTER                                               WQ0051
005100     LABEL RECORDS ARE STANDARD                                   WQ0052
005200     DATA RECORD IS WM-RECORD.                                    WQ0053
005300 01  WM-RECORD.                                                  WQ0054
005310     05  WM-RECORD-TEXT          PIC X(112).                   WQ0054A
005320     05  FILLER                  PIC X(1).                     WQ0054B
005400*                                                                 WQ0055
005500 FD  QTR-REPORT-OUT                                               WQ0056
005600     RECORDING MODE IS F                                          WQ0057
005700     LABEL RECORDS ARE STANDARD                                   WQ0058
005800     DATA RECORD IS QR-LINE.                                      WQ0059
005900 01  QR-LINE.                                                     WQ0060
006000     05  QR-TEXT                  PIC X(131).                    WQ0061
006100     05  FILLER                   PIC X(1).                      WQ0062
006200*                                                                 WQ0063
006300 WORKING-STORAGE SECTION.                                         WQ0064
006400 01  FILE-STATUS-CODES.                                           WQ0065
006500     05  WM-FCODE                 PIC X(2).                      WQ0066
006600         88  WM-OK                         VALUE SPACES '00'.     WQ0067
006700         88  WM-EOF                        VALUE '10'.            WQ0068
006800     05  QR-FCODE                 PIC X(2).                      WQ0069
006900         88  QR-OK                         VALUE SPACES '00'.     WQ0070
007000*                                                                 WQ0071
007100 77  MORE-RECORDS-SW              PIC X(1) VALUE SPACE.           WQ0072
007200     88  NO-MORE-RECORDS                   VALUE 'N'.             WQ0073
007300 77  WS-ABEND-SW                  PIC X(1) VALUE SPACE.           WQ0074
007400     88  RUN-ABENDED                       VALUE 'Y'.             WQ0075
007500*                                                                 WQ0076
007600 01  WS-ABEND-INFO.                                               WQ0077
007700     05  WS-ABEND-FCODE           PIC X(2).                      WQ0078
007800     05  WS-ABEND-MESSAGE         PIC X(40).                     WQ0079
007900     05  FILLER                   PIC X(4).                      WQ0080
008000*                                                                 WQ0081
008100 01  COUNTERS-AND-ACCUMULATORS.                                   WQ0082
008200     05  WS-RECORD-COUNT          PIC S9(7) COMP.                 WQ0083
008300     05  WS-HOT-DAY-COUNT         PIC S9(7) COMP.                 WQ0084
008400     05  WS-RAINY-DAY-COUNT       PIC S9(7) COMP.                 WQ0085
008500     05  WS-WINDY-DAY-COUNT       PIC S9(7) COMP.                 WQ0086
008600     05  WS-EXTREME-COUNT         PIC S9(7) COMP.                 WQ0087
008700     05  WS-CITY-COUNT            PIC S9(3) COMP.                 WQ0088
008800     05  FILLER                   PIC X(4).                      WQ0089
008900*                                                                 WQ0090
009000 01  WS-GLOBAL-TEMPERATURE.                                       WQ0091
009100     05  WS-G-TEMP-SUM            PIC S9(9)V9(2) COMP-3.           WQ0092
009200     05  WS-G-TEMP-MIN            PIC S9(3)V9(1).                 WQ0093
009300     05  WS-G-TEMP-MAX            PIC S9(3)V9(1).                 WQ0094
009400     05  WS-G-TEMP-AVG            PIC S9(3)V9(2).                 WQ0095
009410     05  FILLER                   PIC X(4).                      WQ0095A
009500*                                                                 WQ0096
009600 01  WS-GLOBAL-HUMIDITY.                                          WQ0097
009700     05  WS-G-HUMID-SUM           PIC S9(9)V9(2) COMP-3.           WQ0098
009800     05  WS-G-HUMID-AVG           PIC S9(3)V9(2).                 WQ0099
009810     05  FILLER                   PIC X(4).                      WQ0099A
009900*                                                                 WQ0100
010000 01  WS-GLOBAL-RAINFALL.                                          WQ0101
010100     05  WS-G-RAIN-SUM            PIC S9(9)V9(2) COMP-3.           WQ0102
010110     05  FILLER                   PIC X(4).                      WQ0102A
010200*                                                                 WQ0103
010300 01  WS-ROUND-WORK                PIC S9(9)V9(4).                 WQ0104
010310*                                                                 WQ0104A
010320*** SCRATCH AVERAGES FOR THE CITY LINE BEING PRINTED - KEPT       WQ0104B
010330*** SEPARATE FROM THE GLOBAL AVERAGES SO PRINTING ONE CITY'S     WQ0104C
010340*** LINE CAN NEVER STEP ON THE GLOBAL STATS BLOCK'S FIGURES.     WQ0104D
010350 01  WS-CITY-AVG-WORK.                                            WQ0104E
010360     05  WS-C-TEMP-AVG            PIC S9(3)V9(2).                 WQ0104F
010370     05  WS-C-HUMID-AVG           PIC S9(3)V9(2).                 WQ0104G
010380     05  FILLER                   PIC X(4).                      WQ0104H
010381*                                                                 WQ0104I
010382*** REPORT-LINE PRINT EDIT FIELDS - 810/820/830 MOVE EACH         WQ0104J
010383*** COUNTER/SUM/AVERAGE HERE BEFORE STRINGING IT, SO THE          WQ0104K
010384*** REPORT NEVER SHOWS A COMP OR COMP-3 OR V-IMPLIED FIELD'S      WQ0104L
010385*** RAW BYTES.                                                   WQ0104M
010386 01  WS-EDIT-FIELDS.                                              WQ0104N
010387     05  WS-E-RECORD-COUNT        PIC ZZZZZZ9.                    WQ0104O
010388     05  WS-E-HOT-DAY-COUNT       PIC ZZZZZZ9.                    WQ0104P
010389     05  WS-E-RAINY-DAY-COUNT     PIC ZZZZZZ9.                    WQ0104Q
010390     05  WS-E-WINDY-DAY-COUNT     PIC ZZZZZZ9.                    WQ0104R
010391     05  WS-E-EXTREME-COUNT       PIC ZZZZZZ9.                    WQ0104S
010392     05  WS-E-G-TEMP-AVG          PIC -999.99.                    WQ0104T
010393     05  WS-E-G-TEMP-MIN          PIC -999.9.                     WQ0104U
010394     05  WS-E-G-TEMP-MAX          PIC -999.9.                     WQ0104V
010395     05  WS-E-G-HUMID-AVG         PIC -999.99.                    WQ0104W
010396     05  WS-E-G-RAIN-SUM          PIC -9999999.99.                WQ0104X
010397     05  WS-E-C-TEMP-AVG          PIC -999.99.                    WQ0104Y
010398     05  WS-E-C-HUMID-AVG         PIC -999.99.                    WQ0104Z
010399     05  WS-E-CITY-REC-COUNT      PIC ZZZZZZ9.                    WQ0104AA
010400     05  WS-E-CITY-RAIN-SUM       PIC -9999999.99.                WQ0104AB
010401     05  FILLER                   PIC X(4).                      WQ0104AC
010402*                                                                 WQ0105
010500*** DISTINCT CITY TABLE - FIRST-SEEN ORDER, BUILT IN THE GLOBAL  WQ0106
010600*** PASS, THEN RE-USED TO DRIVE ONE RE-SCAN PER CITY.            WQ0107
010700 01  WS-CITY-TABLE.                                               WQ0108
010800     05  WS-CITY-ENTRY OCCURS 100 TIMES                           WQ0109
010900                   INDEXED BY WS-CITY-IDX.                        WQ0110
011000         10  WS-CITY-NAME         PIC X(50).                     WQ0111
011100         10  WS-CITY-REC-COUNT    PIC S9(7) COMP.                 WQ0112
011200         10  WS-CITY-TEMP-SUM     PIC S9(9)V9(2) COMP-3.           WQ0113
011300         10  WS-CITY-RAIN-SUM     PIC S9(9)V9(2) COMP-3.           WQ0114
011400         10  WS-CITY-HUMID-SUM    PIC S9(9)V9(2) COMP-3.           WQ0115
011500     05  FILLER                   PIC X(4).                      WQ0116
011600*                                                                 WQ0117
011700 77  WS-FOUND-SW                  PIC X(1).                       WQ0118
011800     88  CITY-WAS-FOUND                     VALUE 'Y'.            WQ0119
011900*                                                                 WQ0120
012000 01  WS-RUN-TIMESTAMP.                                            WQ0121
012100     05  WS-RT-YEAR               PIC 9(4).                      WQ0122
012200     05  WS-RT-MONTH              PIC 9(2).                       WQ0123
012300     05  WS-RT-DAY                PIC 9(2).                       WQ0124
012400     05  WS-RT-HOUR               PIC 9(2).                       WQ0125
012500     05  WS-RT-MINUTE             PIC 9(2).                       WQ0126
012600     05  WS-RT-SECOND             PIC 9(2).                       WQ0127
012700     05  FILLER                   PIC X(6).                      WQ0128
012800*                                                                 WQ0129
012900 01  WS-REPORT-TITLE-LINE.                                        WQ0130
013000     05  FILLER                   PIC X(30) VALUE SPACES.         WQ0131
013100     05  FILLER                   PIC X(42)                      WQ0132
013200             VALUE 'TANZANIA MET DEPT - QUARTERLY ANALYTICS'.    WQ0133
013300     05  FILLER                   PIC X(59) VALUE SPACES.         WQ0134
013400*                                                                 WQ0135
013500     COPY WEATHREC.                                               WQ0136
013600*                                                                 WQ0137
013700 PROCEDURE DIVISION.                                              WQ0138
013800     PERFORM 100-INIT-RTN THRU 100-EXIT.                          WQ0139
013900     IF NOT RUN-ABENDED                                           WQ0140
014000        PERFORM 300-FIRST-PASS-GLOBAL THRU 300-EXIT               WQ0141
014100     END-IF.                                                      WQ0142
014200     IF NOT RUN-ABENDED                                           WQ0143
014300        PERFORM 500-CONTROL-BREAK THRU 500-EXIT                   WQ0144
014400     END-IF.                                                      WQ0145
014500     IF RUN-ABENDED                                               WQ0146
014600        PERFORM 900-ABEND-REPORT THRU 900-EXIT                    WQ0147
014700     ELSE                                                         WQ0148
014800        PERFORM 800-WRITE-REPORT-HEADER THRU 800-EXIT             WQ0149
014900        PERFORM 810-WRITE-GLOBAL-BLOCK THRU 810-EXIT              WQ0150
014910        PERFORM 820-WRITE-CITY-LINE THRU 820-EXIT                 WQ0150A
014920            VARYING WS-CITY-IDX FROM 1 BY 1                       WQ0150B
014930               UNTIL WS-CITY-IDX > WS-CITY-COUNT                  WQ0150C
015000        PERFORM 830-WRITE-TRAILER THRU 830-EXIT                   WQ0151
015100     END-IF.                                                      WQ0152
015200     PERFORM 990-CLEANUP THRU 990-EXIT.                           WQ0153
015300     MOVE +0 TO RETURN-CODE.                                      WQ0154
015400     GOBACK.                                                      WQ0155
015500*                                                                 WQ0156
015600 100-INIT-RTN.                                                    WQ0157
015700     DISPLAY 'WTQTRRPT - HOUSEKEEPING'.                           WQ0158
015800     MOVE FUNCTION CURRENT-DATE TO WS-RUN-TIMESTAMP.              WQ0159
015900     PERFORM 110-INIT-TABLE THRU 110-EXIT.                        WQ0160
016000     PERFORM 200-OPEN-FILES THRU 200-EXIT.                        WQ0161
016100 100-EXIT.                                                        WQ0162
016200     EXIT.                                                        WQ0163
016300*                                                                 WQ0164
016400 110-INIT-TABLE.                                                  WQ0165
016500     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-GLOBAL-TEMPERATURE, WQ0166
016600                WS-GLOBAL-HUMIDITY, WS-GLOBAL-RAINFALL,           WQ0167
016700                WS-CITY-TABLE.                                    WQ0168
016800     MOVE SPACE TO WS-ABEND-SW.                                   WQ0169
016900 110-EXIT.                                                        WQ0170
017000     EXIT.                                                        WQ0171
017100*                                                                 WQ0172
017200 200-OPEN-FILES.                                                  WQ0173
017300     OPEN INPUT  WEATHER-MASTER.                                  WQ0174
017400     IF NOT WM-OK                                                 WQ0175
017500        MOVE 'Y'             TO WS-ABEND-SW                       WQ0176
017600        MOVE WM-FCODE        TO WS-ABEND-FCODE                    WQ0177
017700        MOVE 'COULD NOT OPEN WEATHER-MASTER' TO WS-ABEND-MESSAGE  WQ0178
017800     END-IF.                                                      WQ0179
017900     OPEN OUTPUT QTR-REPORT-OUT.                                  WQ0180
018000     IF NOT QR-OK                                                 WQ0181
018100        MOVE 'Y'             TO WS-ABEND-SW                       WQ0182
018200        MOVE QR-FCODE        TO WS-ABEND-FCODE                    WQ0183
018300        MOVE 'COULD NOT OPEN QTR-REPORT-OUT' TO WS-ABEND-MESSAGE  WQ0184
018400     END-IF.                                                      WQ0185
018500 200-EXIT.                                                        WQ0186
018600     EXIT.                                                        WQ0187
018700*                                                                 WQ0188
018800 300-FIRST-PASS-GLOBAL.                                           WQ0189
018900     PERFORM 700-READ-RECORD THRU 700-EXIT.                       WQ0190
019000     PERFORM 310-ACCUM-GLOBAL-RECORD THRU 310-EXIT                WQ0191
019100         UNTIL NO-MORE-RECORDS OR RUN-ABENDED.                    WQ0192
019200 300-EXIT.                                                        WQ0193
019300     EXIT.                                                        WQ0194
019400*                                                                 WQ0195
019500 310-ACCUM-GLOBAL-RECORD.                                         WQ0196
019600     PERFORM 600-DERIVE-CATEGORIES THRU 600-EXIT.                 WQ0197
019700     ADD +1 TO WS-RECORD-COUNT.                                   WQ0198
019800     ADD WR-S-TEMPERATURE TO WS-G-TEMP-SUM.                       WQ0199
019900     ADD WR-S-HUMIDITY    TO WS-G-HUMID-SUM.                      WQ0200
020000     ADD WR-S-RAINFALL    TO WS-G-RAIN-SUM.                       WQ0201
020100     IF WS-RECORD-COUNT = 1                                       WQ0202
020200        MOVE WR-S-TEMPERATURE TO WS-G-TEMP-MIN, WS-G-TEMP-MAX     WQ0203
020300     ELSE                                                         WQ0204
020400        IF WR-S-TEMPERATURE < WS-G-TEMP-MIN                       WQ0205
020500           MOVE WR-S-TEMPERATURE TO WS-G-TEMP-MIN                 WQ0206
020600        END-IF                                                     WQ0207
020700        IF WR-S-TEMPERATURE > WS-G-TEMP-MAX                       WQ0208
020800           MOVE WR-S-TEMPERATURE TO WS-G-TEMP-MAX                 WQ0209
020900        END-IF                                                     WQ0210
021000     END-IF.                                                      WQ0211
021100     IF WR-D-IS-HIGH-TEMP                                         WQ0212
021200        ADD +1 TO WS-HOT-DAY-COUNT                                WQ0213
021300     END-IF.                                                      WQ0214
021400     IF WR-D-IS-RAINY                                             WQ0215
021500        ADD +1 TO WS-RAINY-DAY-COUNT                              WQ0216
021600     END-IF.                                                      WQ0217
021700     IF WR-D-IS-WINDY                                             WQ0218
021800        ADD +1 TO WS-WINDY-DAY-COUNT                              WQ0219
021900     END-IF.                                                      WQ0220
022000     IF WR-S-TEMPERATURE > 35.0                                  WQ0221
022100        OR WR-S-RAINFALL > 10.0                                  WQ0222
022200        OR WR-S-WIND-SPEED > 25.0                                WQ0223
022300        ADD +1 TO WS-EXTREME-COUNT                                WQ0224
022400     END-IF.                                                      WQ0225
022500     PERFORM 320-FIND-OR-ADD-CITY THRU 320-EXIT.                  WQ0226
022600     PERFORM 700-READ-RECORD THRU 700-EXIT.                       WQ0227
022700 310-EXIT.                                                        WQ0228
022800     EXIT.                                                        WQ0229
022900*                                                                 WQ0230
023000 320-FIND-OR-ADD-CITY.                                            WQ0231
023100     MOVE 'N' TO WS-FOUND-SW.                                     WQ0232
023200     IF WS-CITY-COUNT > 0                                         WQ0233
023300        SET WS-CITY-IDX TO 1                                      WQ0234
023400        SEARCH WS-CITY-ENTRY                                      WQ0235
023500           AT END                                                 WQ0236
023600              CONTINUE                                            WQ0237
023700           WHEN WS-CITY-NAME(WS-CITY-IDX) = WR-S-CITY             WQ0238
023800              MOVE 'Y' TO WS-FOUND-SW                             WQ0239
023900        END-SEARCH                                                WQ0240
024000     END-IF.                                                      WQ0241
024100     IF NOT CITY-WAS-FOUND                                        WQ0242
024200        AND WS-CITY-COUNT < 100                                   WQ0243
024300        ADD +1 TO WS-CITY-COUNT                                   WQ0244
024400        SET WS-CITY-IDX TO WS-CITY-COUNT                          WQ0245
024500        MOVE WR-S-CITY TO WS-CITY-NAME(WS-CITY-IDX)               WQ0246
024600     END-IF.                                                      WQ0247
024700 320-EXIT.                                                        WQ0248
024800     EXIT.                                                        WQ0249
024900*                                                                 WQ0250
025000 400-REWIND-MASTER.                                               WQ0251
025100     CLOSE WEATHER-MASTER.                                        WQ0252
025200     OPEN INPUT WEATHER-MASTER.                                   WQ0253
025300     IF NOT WM-OK                                                 WQ0254
025400        MOVE 'Y'               TO WS-ABEND-SW                     WQ0255
025500        MOVE WM-FCODE          TO WS-ABEND-FCODE                  WQ0256
025600        MOVE 'COULD NOT REWIND WEATHER-MASTER' TO WS-ABEND-MESSAGEWQ0257
025700     END-IF.                                                      WQ0258
025800 400-EXIT.                                                        WQ0259
025900     EXIT.                                                        WQ0260
026000*                                                                 WQ0261
026100 500-CONTROL-BREAK.                                               WQ0262
026110*    JUST THE RE-SCAN/ACCUMULATE PASS - 820-WRITE-CITY-LINE IS    WQ0262A
026120*    PERFORMED SEPARATELY, AFTER THE GLOBAL BLOCK HAS ALREADY     WQ0262B
026130*    BEEN PRINTED, SO THE REPORT COMES OUT HEADER/GLOBAL/CITY     WQ0262C
026140*    LINES/TRAILER IN THAT ORDER.                                 WQ0262D
026200     PERFORM 510-ONE-CITY-PASS THRU 510-EXIT                      WQ0263
026300         VARYING WS-CITY-IDX FROM 1 BY 1                          WQ0264
026400            UNTIL WS-CITY-IDX > WS-CITY-COUNT OR RUN-ABENDED.     WQ0265
027000 500-EXIT.                                                        WQ0271
027100     EXIT.                                                        WQ0272
027200*                                                                 WQ0273
027300 510-ONE-CITY-PASS.                                               WQ0274
027400     MOVE ZERO TO WS-CITY-REC-COUNT(WS-CITY-IDX),                 WQ0275
027500                  WS-CITY-TEMP-SUM(WS-CITY-IDX),                  WQ0276
027600                  WS-CITY-RAIN-SUM(WS-CITY-IDX),                  WQ0277
027700                  WS-CITY-HUMID-SUM(WS-CITY-IDX).                 WQ0278
027800     PERFORM 400-REWIND-MASTER THRU 400-EXIT.                     WQ0279
027900     IF NOT RUN-ABENDED                                           WQ0280
028000        PERFORM 700-READ-RECORD THRU 700-EXIT                     WQ0281
028100        PERFORM 520-ACCUM-CITY-RECORD THRU 520-EXIT               WQ0282
028200            UNTIL NO-MORE-RECORDS                                 WQ0283
028300     END-IF.                                                      WQ0284
028400 510-EXIT.                                                        WQ0285
028500     EXIT.                                                        WQ0286
028600*                                                                 WQ0287
028700 520-ACCUM-CITY-RECORD.                                           WQ0288
028800     IF WR-S-CITY = WS-CITY-NAME(WS-CITY-IDX)                     WQ0289
028900        ADD +1 TO WS-CITY-REC-COUNT(WS-CITY-IDX)                  WQ0290
029000        ADD WR-S-TEMPERATURE TO WS-CITY-TEMP-SUM(WS-CITY-IDX)     WQ0291
029100        ADD WR-S-RAINFALL    TO WS-CITY-RAIN-SUM(WS-CITY-IDX)     WQ0292
029200        ADD WR-S-HUMIDITY    TO WS-CITY-HUMID-SUM(WS-CITY-IDX)    WQ0293
029300     END-IF.                                                      WQ0294
029400     PERFORM 700-READ-RECORD THRU 700-EXIT.                       WQ0295
029500 520-EXIT.                                                        WQ0296
029600     EXIT.                                                        WQ0297
029700*                                                                 WQ0298
029800 600-DERIVE-CATEGORIES.                                           WQ0299
029900*    SAME RULES AS THE BASIC STATISTICS SERVICE - SEE THAT        WQ0300
030000*    PROGRAM'S COPY OF THIS PARAGRAPH FOR THE FULL BUSINESS NOTE. WQ0301
030100     IF WR-S-TEMPERATURE < 10.0                                   WQ0302
030200        MOVE 'VERY_COLD' TO WR-D-TEMP-CATEGORY                    WQ0303
030300     ELSE IF WR-S-TEMPERATURE < 15.0                              WQ0304
030400        MOVE 'COLD'      TO WR-D-TEMP-CATEGORY                    WQ0305
030500     ELSE IF WR-S-TEMPERATURE < 25.0                              WQ0306
030600        MOVE 'MILD'      TO WR-D-TEMP-CATEGORY                    WQ0307
030700     ELSE IF WR-S-TEMPERATURE < 30.0                              WQ0308
030800        MOVE 'WARM'      TO WR-D-TEMP-CATEGORY                    WQ0309
030900     ELSE IF WR-S-TEMPERATURE < 35.0                              WQ0310
031000        MOVE 'HOT'       TO WR-D-TEMP-CATEGORY                    WQ0311
031100     ELSE                                                         WQ0312
031200        MOVE 'VERY_HOT'  TO WR-D-TEMP-CATEGORY                    WQ0313
031300     END-IF.                                                      WQ0314
031400     IF WR-S-RAINFALL = 0                                         WQ0315
031500        MOVE 'NO_RAIN'         TO WR-D-RAIN-CATEGORY              WQ0316
031600     ELSE IF WR-S-RAINFALL < 1.0                                  WQ0317
031700        MOVE 'LIGHT_RAIN'      TO WR-D-RAIN-CATEGORY              WQ0318
031800     ELSE IF WR-S-RAINFALL < 5.0                                  WQ0319
031900        MOVE 'MODERATE_RAIN'   TO WR-D-RAIN-CATEGORY              WQ0320
032000     ELSE IF WR-S-RAINFALL < 10.0                                 WQ0321
032100        MOVE 'HEAVY_RAIN'      TO WR-D-RAIN-CATEGORY              WQ0322
032200     ELSE                                                         WQ0323
032300        MOVE 'VERY_HEAVY_RAIN' TO WR-D-RAIN-CATEGORY              WQ0324
032400     END-IF.                                                      WQ0325
032500     IF WR-S-HUMIDITY < 30.0                                      WQ0326
032600        MOVE 'VERY_DRY'     TO WR-D-HUMID-CATEGORY                WQ0327
032700     ELSE IF WR-S-HUMIDITY < 50.0                                 WQ0328
032800        MOVE 'DRY'          TO WR-D-HUMID-CATEGORY                WQ0329
032900     ELSE IF WR-S-HUMIDITY < 70.0                                 WQ0330
033000        MOVE 'COMFORTABLE'  TO WR-D-HUMID-CATEGORY                WQ0331
033100     ELSE IF WR-S-HUMIDITY < 80.0                                 WQ0332
033200        MOVE 'HUMID'        TO WR-D-HUMID-CATEGORY                WQ0333
033300     ELSE                                                         WQ0334
033400        MOVE 'VERY_HUMID'   TO WR-D-HUMID-CATEGORY                WQ0335
033500     END-IF.                                                      WQ0336
033600     EVALUATE WR-S-TS-MONTH                                       WQ0337
033700        WHEN 12 WHEN 1 WHEN 2                                     WQ0338
033800           MOVE 'SUMMER' TO WR-D-SEASON                           WQ0339
033900        WHEN 3 WHEN 4 WHEN 5                                      WQ0340
034000           MOVE 'AUTUMN' TO WR-D-SEASON                           WQ0341
034100        WHEN 6 WHEN 7 WHEN 8                                      WQ0342
034200           MOVE 'WINTER' TO WR-D-SEASON                           WQ0343
034300        WHEN OTHER                                                WQ0344
034400           MOVE 'SPRING' TO WR-D-SEASON                           WQ0345
034500     END-EVALUATE.                                                WQ0346
034600     MOVE 'N' TO WR-D-HIGH-TEMP-FLAG.                             WQ0347
034700     IF WR-S-TEMPERATURE > 30.0                                   WQ0348
034800        MOVE 'Y' TO WR-D-HIGH-TEMP-FLAG                           WQ0349
034900     END-IF.                                                      WQ0350
035000     MOVE 'N' TO WR-D-RAINY-FLAG.                                 WQ0351
035100     IF WR-S-RAINFALL > 0.1                                      WQ0352
035200        MOVE 'Y' TO WR-D-RAINY-FLAG                               WQ0353
035300     END-IF.                                                      WQ0354
035400     MOVE 'N' TO WR-D-HEAVY-RAIN-FLAG.                            WQ0355
035500     IF WR-S-RAINFALL > 10.0                                     WQ0356
035600        MOVE 'Y' TO WR-D-HEAVY-RAIN-FLAG                          WQ0357
035700     END-IF.                                                      WQ0358
035800     MOVE 'N' TO WR-D-HIGH-HUMID-FLAG.                            WQ0359
035900     IF WR-S-HUMIDITY > 80.0                                      WQ0360
036000        MOVE 'Y' TO WR-D-HIGH-HUMID-FLAG                          WQ0361
036100     END-IF.                                                      WQ0362
036200     MOVE 'N' TO WR-D-WINDY-FLAG.                                 WQ0363
036300     IF WR-S-WIND-SPEED > 20.0                                    WQ0364
036400        MOVE 'Y' TO WR-D-WINDY-FLAG                               WQ0365
036500     END-IF.                                                      WQ0366
036600     MOVE 'N' TO WR-D-EXTREME-FLAG.                               WQ0367
036700     IF WR-D-IS-HIGH-TEMP OR WR-D-IS-HEAVY-RAIN OR WR-D-IS-WINDY  WQ0368
036800        MOVE 'Y' TO WR-D-EXTREME-FLAG                             WQ0369
036900     END-IF.                                                      WQ0370
037000 600-EXIT.                                                        WQ0371
037100     EXIT.                                                        WQ0372
037200*                                                                 WQ0373
037300 700-READ-RECORD.                                                 WQ0374
037400     READ WEATHER-MASTER INTO WR-STORED-RECORD                    WQ0375
037500         AT END                                                    WQ0376
037600            MOVE 'N' TO MORE-RECORDS-SW                           WQ0377
037700            GO TO 700-EXIT                                         WQ0378
037800     END-READ.                                                    WQ0379
037900     IF NOT WM-OK AND NOT WM-EOF                                  WQ0380
038000        MOVE 'Y'             TO WS-ABEND-SW                       WQ0381
038100        MOVE WM-FCODE        TO WS-ABEND-FCODE                    WQ0382
038200        MOVE 'I/O ERROR READING WEATHER-MASTER' TO WS-ABEND-MESSAGEWQ0383
038300        MOVE 'N' TO MORE-RECORDS-SW                               WQ0384
038400     END-IF.                                                      WQ0385
038500 700-EXIT.                                                        WQ0386
038600     EXIT.                                                        WQ0387
038700*                                                                 WQ0388
038800 800-WRITE-REPORT-HEADER.                                         WQ0389
038900     MOVE WS-REPORT-TITLE-LINE TO QR-LINE.                        WQ0390
039000     WRITE QR-LINE AFTER ADVANCING PAGE.                          WQ0391
039100     MOVE SPACES TO QR-LINE.                                      WQ0392
039200     STRING 'RUN TIMESTAMP: ' WS-RT-YEAR '-' WS-RT-MONTH '-'      WQ0393
039300             WS-RT-DAY ' ' WS-RT-HOUR ':' WS-RT-MINUTE ':'        WQ0394
039400             WS-RT-SECOND                                         WQ0395
039500         DELIMITED BY SIZE INTO QR-TEXT.                          WQ0396
039600     WRITE QR-LINE.                                               WQ0397
039700 800-EXIT.                                                        WQ0398
039800     EXIT.                                                        WQ0399
039900*                                                                 WQ0400
040000 810-WRITE-GLOBAL-BLOCK.                                          WQ0401
040100     PERFORM 815-COMPUTE-GLOBAL-AVGS THRU 815-EXIT.                WQ0402
040200     MOVE SPACES TO QR-LINE.                                      WQ0403
040210     MOVE WS-RECORD-COUNT TO WS-E-RECORD-COUNT.                    WQ0403A
040300     STRING 'TOTAL RECORD COUNT. . . . : ' WS-E-RECORD-COUNT       WQ0404
040400         DELIMITED BY SIZE INTO QR-TEXT.                          WQ0405
040500     WRITE QR-LINE.                                               WQ0406
040600     MOVE SPACES TO QR-LINE.                                      WQ0407
040610     MOVE WS-G-TEMP-AVG TO WS-E-G-TEMP-AVG.                        WQ0407A
040620     MOVE WS-G-TEMP-MIN TO WS-E-G-TEMP-MIN.                        WQ0407B
040630     MOVE WS-G-TEMP-MAX TO WS-E-G-TEMP-MAX.                        WQ0407C
040700     STRING 'AVG/MIN/MAX TEMPERATURE . : ' WS-E-G-TEMP-AVG         WQ0408
040800             ' / ' WS-E-G-TEMP-MIN ' / ' WS-E-G-TEMP-MAX           WQ0409
040900         DELIMITED BY SIZE INTO QR-TEXT.                          WQ0410
041000     WRITE QR-LINE.                                               WQ0411
041100     MOVE SPACES TO QR-LINE.                                      WQ0412
041110     MOVE WS-G-HUMID-AVG TO WS-E-G-HUMID-AVG.                      WQ0412A
041200     STRING 'AVG HUMIDITY. . . . . . . : ' WS-E-G-HUMID-AVG        WQ0413
041300         DELIMITED BY SIZE INTO QR-TEXT.                          WQ0414
041400     WRITE QR-LINE.                                               WQ0415
041500     MOVE SPACES TO QR-LINE.                                      WQ0416
041510     MOVE WS-G-RAIN-SUM TO WS-E-G-RAIN-SUM.                        WQ0416A
041600     STRING 'TOTAL RAINFALL. . . . . . : ' WS-E-G-RAIN-SUM         WQ0417
041700         DELIMITED BY SIZE INTO QR-TEXT.                          WQ0418
041800     WRITE QR-LINE.                                               WQ0419
041900     MOVE SPACES TO QR-LINE.                                      WQ0420
042000     MOVE 'PER-CITY BREAKDOWN (FIRST-SEEN ORDER):' TO QR-TEXT.    WQ0421
042100     WRITE QR-LINE.                                               WQ0422
043100 810-EXIT.                                                        WQ0432
043200     EXIT.                                                        WQ0433
043300*                                                                 WQ0434
043400 815-COMPUTE-GLOBAL-AVGS.                                         WQ0435
043500     IF WS-RECORD-COUNT = 0                                       WQ0436
043600        MOVE 0 TO WS-G-TEMP-AVG, WS-G-HUMID-AVG                   WQ0437
043700        GO TO 815-EXIT                                            WQ0438
043800     END-IF.                                                      WQ0439
043900     COMPUTE WS-ROUND-WORK ROUNDED =                              WQ0440
044000             WS-G-TEMP-SUM / WS-RECORD-COUNT.                     WQ0441
044100     MOVE WS-ROUND-WORK TO WS-G-TEMP-AVG.                         WQ0442
044200     COMPUTE WS-ROUND-WORK ROUNDED =                              WQ0443
044300             WS-G-HUMID-SUM / WS-RECORD-COUNT.                    WQ0444
044400     MOVE WS-ROUND-WORK TO WS-G-HUMID-AVG.                        WQ0445
044500 815-EXIT.                                                        WQ0446
044600     EXIT.                                                        WQ0447
044700*                                                                 WQ0448
044800 820-WRITE-CITY-LINE.                                             WQ0449
044900     MOVE SPACES TO QR-LINE.                                      WQ0450
045000     IF WS-CITY-REC-COUNT(WS-CITY-IDX) = 0                        WQ0451
045100        STRING '  ' WS-CITY-NAME(WS-CITY-IDX)                     WQ0452
045200                ' - NO MATCHING RECORDS ON RE-SCAN'               WQ0453
045300             DELIMITED BY SIZE INTO QR-TEXT                       WQ0454
045400        WRITE QR-LINE                                             WQ0455
045500        GO TO 820-EXIT                                             WQ0456
045600     END-IF.                                                      WQ0457
045700     COMPUTE WS-ROUND-WORK ROUNDED =                              WQ0458
045800             WS-CITY-TEMP-SUM(WS-CITY-IDX) /                      WQ0459
045900             WS-CITY-REC-COUNT(WS-CITY-IDX).                      WQ0460
046000     MOVE WS-ROUND-WORK TO WS-C-TEMP-AVG.                         WQ0461
046100     COMPUTE WS-ROUND-WORK ROUNDED =                              WQ0462
046200             WS-CITY-HUMID-SUM(WS-CITY-IDX) /                     WQ0463
046300             WS-CITY-REC-COUNT(WS-CITY-IDX).                      WQ0464
046400     MOVE WS-ROUND-WORK TO WS-C-HUMID-AVG.                        WQ0465
046410     MOVE WS-CITY-REC-COUNT(WS-CITY-IDX) TO WS-E-CITY-REC-COUNT.   WQ0465A
046420     MOVE WS-C-TEMP-AVG TO WS-E-C-TEMP-AVG.                        WQ0465B
046430     MOVE WS-CITY-RAIN-SUM(WS-CITY-IDX) TO WS-E-CITY-RAIN-SUM.     WQ0465C
046440     MOVE WS-C-HUMID-AVG TO WS-E-C-HUMID-AVG.                      WQ0465D
046500     STRING '  ' WS-CITY-NAME(WS-CITY-IDX)                        WQ0466
046600             ' COUNT=' WS-E-CITY-REC-COUNT                        WQ0467
046700             ' AVGTEMP=' WS-E-C-TEMP-AVG                          WQ0468
046800             ' TOTRAIN=' WS-E-CITY-RAIN-SUM                       WQ0469
046900             ' AVGHUMID=' WS-E-C-HUMID-AVG                        WQ0470
047000         DELIMITED BY SIZE INTO QR-TEXT.                          WQ0471
047100     WRITE QR-LINE.                                               WQ0472
047200 820-EXIT.                                                        WQ0473
047300     EXIT.                                                        WQ0474
047400*                                                                 WQ0475
047500 830-WRITE-TRAILER.                                               WQ0476
047510*                                                                 WQ0476A
047520*** FINAL-TOTAL LINES FOR THE WHOLE RUN - EXTREME-WEATHER AND    WQ0476B
047530*** HOT/RAINY/WINDY DAY COUNTS PRINT HERE, AFTER THE PER-CITY     WQ0476C
047540*** BLOCK, NOT IN THE GLOBAL STATS BLOCK ABOVE IT.                WQ0476D
047550     MOVE SPACES TO QR-LINE.                                      WQ0476E
047560     MOVE WS-EXTREME-COUNT TO WS-E-EXTREME-COUNT.                  WQ0476F
047570     STRING 'EXTREME-WEATHER COUNT . . : ' WS-E-EXTREME-COUNT      WQ0476G
047580         DELIMITED BY SIZE INTO QR-TEXT.                          WQ0476H
047590     WRITE QR-LINE.                                               WQ0476I
047600     MOVE SPACES TO QR-LINE.                                      WQ0477
047610     MOVE WS-HOT-DAY-COUNT TO WS-E-HOT-DAY-COUNT.                  WQ0477A
047620     MOVE WS-RAINY-DAY-COUNT TO WS-E-RAINY-DAY-COUNT.              WQ0477B
047630     MOVE WS-WINDY-DAY-COUNT TO WS-E-WINDY-DAY-COUNT.              WQ0477C
047640     STRING 'HOT / RAINY / WINDY DAYS. : ' WS-E-HOT-DAY-COUNT      WQ0477D
047650             ' / ' WS-E-RAINY-DAY-COUNT ' / ' WS-E-WINDY-DAY-COUNT WQ0477E
047660         DELIMITED BY SIZE INTO QR-TEXT.                          WQ0477F
047670     WRITE QR-LINE.                                               WQ0477G
047680     MOVE SPACES TO QR-LINE.                                      WQ0477H
047700     MOVE '*** END OF QUARTERLY ANALYTICS REPORT ***' TO QR-TEXT. WQ0478
047800     WRITE QR-LINE.                                               WQ0479
047900 830-EXIT.                                                        WQ0480
048000     EXIT.                                                        WQ0481
048100*                                                                 WQ0482
048200 900-ABEND-REPORT.                                                WQ0483
048300     MOVE WS-REPORT-TITLE-LINE TO QR-LINE.                        WQ0484
048400     WRITE QR-LINE AFTER ADVANCING PAGE.                          WQ0485
048500     MOVE SPACES TO QR-LINE.                                      WQ0486
048600     STRING '*** RUN ABENDED - NO STATISTICS PRODUCED ***'       WQ0487
048700         DELIMITED BY SIZE INTO QR-TEXT.                          WQ0488
048800     WRITE QR-LINE.                                               WQ0489
048900     MOVE SPACES TO QR-LINE.                                      WQ0490
049000     STRING 'FILE STATUS: ' WS-ABEND-FCODE '   MESSAGE: '        WQ0491
049100             WS-ABEND-MESSAGE                                     WQ0492
049200         DELIMITED BY SIZE INTO QR-TEXT.                          WQ0493
049300     WRITE QR-LINE.                                               WQ0494
049400     MOVE SPACES TO QR-LINE.                                      WQ0495
049500     STRING 'RUN TIMESTAMP: ' WS-RT-YEAR '-' WS-RT-MONTH '-'      WQ0496
049600             WS-RT-DAY ' ' WS-RT-HOUR ':' WS-RT-MINUTE ':'        WQ0497
049700             WS-RT-SECOND                                         WQ0498
049800         DELIMITED BY SIZE INTO QR-TEXT.                          WQ0499
049900     WRITE QR-LINE.                                               WQ0500
050000 900-EXIT.                                                        WQ0501
050100     EXIT.                                                        WQ0502
050200*                                                                 WQ0503
050300 990-CLEANUP.                                                     WQ0504
050400     DISPLAY 'WTQTRRPT - RECORDS CONSIDERED: ' WS-RECORD-COUNT.   WQ0505
050500     CLOSE WEATHER-MASTER, QTR-REPORT-OUT.                        WQ0507
050900     DISPLAY 'WTQTRRPT - NORMAL END OF JOB'.                      WQ0510
051000 990-EXIT.                                                        WQ0511
051100     EXIT.                                                        WQ0512
