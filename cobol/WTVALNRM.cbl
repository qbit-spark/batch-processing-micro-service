000100 IDENTIFICATION DIVISION.                                        WV0001
000200 PROGRAM-ID.    WTVALNRM.                                        WV0002
000300 AUTHOR.        R J KOWALSKI.                                    WV0003
000400 INSTALLATION.  COBOL DEV CENTER.                                 WV0004
000500 DATE-WRITTEN.  04/02/94.                                         WV0005
000600 DATE-COMPILED.                                                   WV0006
000700 SECURITY.      NON-CONFIDENTIAL.                                 WV0007
000800******************************************************************WV0008
000900*  THIS PROGRAM READS ONE FLAT KEY=VALUE WEATHER MESSAGE PER     WV0009
001000*  LINE (CITY, TIMESTAMP, TEMPERATURE, HUMIDITY, RAINFALL,       WV0010
001100*  WINDSPEED, PRESSURE - KEYS CAN ARRIVE IN ANY ORDER), PARSES   WV0011
001200*  THE TIMESTAMP, STAMPS A CREATED-AT AND A PROCESSED FLAG OF    WV0012
001300*  'N', VALIDATES THAT ALL SEVEN DATA FIELDS ARE PRESENT, AND    WV0013
001400*  APPENDS THE RESULT TO THE WEATHER-MASTER FILE.  A MESSAGE     WV0014
001500*  MISSING ANY FIELD IS LOGGED TO WEATHER-REJECTS WITH THE NAME  WV0015
001600*  OF THE FIELD THAT WAS MISSING AND THE ORIGINAL TEXT - THE RUN WV0016
001700*  CONTINUES.                                                    WV0017
001800*                                                                WV0018
001900*  MODIFICATION LOG                                              WV0019
002000*  ------------------------------------------------------------  WV0020
002100*  04/02/94  RJK  0   ORIGINAL PROGRAM                           WV0021
002200*  09/02/95  RJK  12  REJECT FILE SPLIT OUT FROM MAIN OUTPUT     WV0022
002300*  06/14/98  DMP  19  Y2K - CREATED-AT STAMP EXPANDED TO 4       WV0023
002400*                     DIGIT YEAR                                WV0024
002500*  02/21/01  DMP  23  TIMESTAMP PARSE REWORKED TO TRY THE FIVE   WV0025
002600*                     FRACTIONAL-SECOND WIDTHS COMING FROM THE   WV0026
002700*                     NEW REMOTE SENSOR UNITS OUT IN THE FIELD   WV0027
002800******************************************************************WV0028
002900 ENVIRONMENT DIVISION.                                            WV0029
003000 CONFIGURATION SECTION.                                           WV0030
003100 SOURCE-COMPUTER. IBM-390.                                        WV0031
003200 OBJECT-COMPUTER. IBM-390.                                        WV0032
003300 SPECIAL-NAMES.                                                   WV0033
003400     C01 IS TOP-OF-FORM.                                          WV0034
003500 INPUT-OUTPUT SECTION.                                            WV0035
003600 FILE-CONTROL.                                                    WV0036
003700     SELECT WEATHER-KV-IN                                         WV0037
003800         ASSIGN TO WEATHKV                                        WV0038
003900         ORGANIZATION IS LINE SEQUENTIAL                          WV0039
004000         FILE STATUS IS KV-FCODE.                                 WV0040
004100                                                                  WV0041
004200     SELECT WEATHER-MASTER                                        WV0042
004300         ASSIGN TO WEATHMST                                       WV0043
004400         ORGANIZATION IS RELATIVE                                 WV0044
004500         ACCESS MODE IS SEQUENTIAL                                WV0045
004600         FILE STATUS IS WM-FCODE.                                 WV0046
004700                                                                  WV0047
004800     SELECT WEATHER-REJECTS                                       WV0048
004900         ASSIGN TO WEATHREJ                                       WV0049
005000         ORGANIZATION IS LINE SEQUENTIAL                          WV0050
005100         FILE STATUS IS RJ-FCODE.                                 WV0051
005200 DATA DIVISION.                                                   WV0052
005300 FILE SECTION.                                                    WV0053
005400 FD  WEATHER-KV-IN                                                WV0054
005500     RECORDING MODE IS F                                          WV0055
005600     LABEL RECORDS ARE STANDARD                                   WV0056
005700     DATA RECORD IS KV-LINE.                                       WV0057
005800 01  KV-LINE.                                                    WV0058
005810     05  KV-LINE-TEXT            PIC X(249).                    WV0058A
005820     05  FILLER                  PIC X(1).                      WV0058B
005900*                                                                WV0059
006000 FD  WEATHER-MASTER                                               WV0060
006100     LABEL RECORDS ARE STANDARD                                   WV0061
006200     DATA RECORD IS WM-RECORD.                                    WV0062
006300 01  WM-RECORD.                                                  WV0063
006310     05  WM-RECORD-TEXT          PIC X(112).                   WV0063A
006320     05  FILLER                  PIC X(1).                      WV0063B
006400*                                                                WV0064
006500 FD  WEATHER-REJECTS                                              WV0065
006600     RECORDING MODE IS F                                          WV0066
006700     LABEL RECORDS ARE STANDARD                                   WV0067
006800     DATA RECORD IS RJ-LINE.                                       WV0068
006900 01  RJ-LINE.                                                     WV0069
007000     05  RJ-MISSING-FIELD        PIC X(20).                       WV0070
007100     05  FILLER                  PIC X(2)  VALUE SPACES.          WV0071
007200     05  RJ-ORIGINAL-TEXT        PIC X(250).                      WV0072
007300*                                                                WV0073
007400 WORKING-STORAGE SECTION.                                         WV0074
007500 01  FILE-STATUS-CODES.                                           WV0075
007600     05  KV-FCODE                PIC X(2).                        WV0076
007700         88  KV-OK                        VALUE SPACES '00'.      WV0077
007800         88  KV-EOF                        VALUE '10'.             WV0078
007900     05  WM-FCODE                PIC X(2).                        WV0079
008000         88  WM-OK                        VALUE SPACES '00'.      WV0080
008100     05  RJ-FCODE                PIC X(2).                        WV0081
008200         88  RJ-OK                        VALUE SPACES '00'.      WV0082
008300*                                                                WV0083
008400 77  MORE-RECORDS-SW             PIC X(1) VALUE SPACE.            WV0084
008500     88  NO-MORE-RECORDS                  VALUE 'N'.              WV0085
008600*                                                                WV0086
008700 01  COUNTERS-AND-ACCUMULATORS.                                   WV0087
008800     05  RECORDS-READ            PIC S9(7) COMP.                    WV0088
008900     05  RECORDS-WRITTEN         PIC S9(7) COMP.                    WV0089
009000     05  RECORDS-REJECTED        PIC S9(7) COMP.                    WV0090
009100     05  WM-NEXT-RELATIVE-KEY    PIC S9(9) COMP.                  WV0091
009150     05  FILLER                  PIC X(4).                        WV0091A
009200*                                                                WV0092
009300*** KEY=VALUE PAIR WORK TABLE - ONE MESSAGE SPLITS INTO AT MOST  WV0093
009400*** 10 PAIRS, ANY ORDER.                                         WV0094
009500 01  WS-PAIR-COUNT               PIC S9(2) COMP.                  WV0095
009600 01  WS-PAIR-TABLE.                                               WV0096
009700     05  WS-PAIR OCCURS 10 TIMES                                  WV0097
009800                INDEXED BY WS-PAIR-IDX.                           WV0098
009900         10  WS-PAIR-TEXT        PIC X(64).                       WV0099
009950     05  FILLER                  PIC X(4).                        WV0099A
010000 01  WS-KEY                      PIC X(20).                       WV0100
010100 01  WS-VALUE                    PIC X(40).                       WV0101
010200 01  WS-EQ-POS                   PIC S9(3) COMP.                  WV0102
010300*                                                                WV0103
010400*** EXTRACTED FIELDS - PRESENT/ABSENT TRACKED BY A BLANK TEST    WV0104
010500*** ON EACH, PER THE VALIDATOR'S "ALL SEVEN ARE MANDATORY" RULE. WV0105
010600 01  WS-HAVE-CITY-SW             PIC X(1) VALUE 'N'.              WV0106
010700     88  HAVE-CITY                        VALUE 'Y'.              WV0107
010800 01  WS-HAVE-TIMESTAMP-SW        PIC X(1) VALUE 'N'.              WV0108
010900     88  HAVE-TIMESTAMP                    VALUE 'Y'.              WV0109
011000 01  WS-HAVE-TEMP-SW             PIC X(1) VALUE 'N'.              WV0110
011100     88  HAVE-TEMP                        VALUE 'Y'.              WV0111
011200 01  WS-HAVE-HUMID-SW            PIC X(1) VALUE 'N'.              WV0112
011300     88  HAVE-HUMID                        VALUE 'Y'.              WV0113
011400 01  WS-HAVE-RAIN-SW             PIC X(1) VALUE 'N'.              WV0114
011500     88  HAVE-RAIN                        VALUE 'Y'.              WV0115
011600 01  WS-HAVE-WIND-SW             PIC X(1) VALUE 'N'.              WV0116
011700     88  HAVE-WIND                        VALUE 'Y'.              WV0117
011800 01  WS-HAVE-PRESS-SW            PIC X(1) VALUE 'N'.              WV0118
011900     88  HAVE-PRESS                        VALUE 'Y'.              WV0119
012000*                                                                WV0120
012100 01  WS-RAW-TIMESTAMP            PIC X(40).                       WV0121
012200 01  WS-TS-LEN                   PIC S9(3) COMP.                  WV0122
012300 01  WS-TS-PARSE-OK-SW           PIC X(1).                        WV0123
012400     88  TS-PARSE-OK                       VALUE 'Y'.              WV0124
012500 01  WS-MISSING-FIELD            PIC X(20).                       WV0125
012600 01  WS-VALID-MSG-SW             PIC X(1).                        WV0126
012700     88  MSG-IS-VALID                      VALUE 'Y'.              WV0127
012800*                                                                WV0128
012900 01  WS-RUN-TIMESTAMP.                                            WV0129
013000     05  WS-RUN-YEAR              PIC 9(4).                       WV0130
013100     05  WS-RUN-MONTH             PIC 9(2).                       WV0131
013200     05  WS-RUN-DAY               PIC 9(2).                       WV0132
013300     05  WS-RUN-HOUR              PIC 9(2).                       WV0133
013400     05  WS-RUN-MINUTE            PIC 9(2).                       WV0134
013500     05  WS-RUN-SECOND            PIC 9(2).                       WV0135
013600     05  FILLER                   PIC 9(2).                       WV0136
013700*                                                                WV0137
013800     COPY WEATHREC.                                               WV0138
013900*                                                                WV0139
014000 PROCEDURE DIVISION.                                              WV0140
014100     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.                      WV0141
014200     PERFORM 400-MAINLINE THRU 400-EXIT                           WV0142
014300         UNTIL NO-MORE-RECORDS.                                   WV0143
014400     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                       WV0144
014500     MOVE +0 TO RETURN-CODE.                                      WV0145
014600     GOBACK.                                                      WV0146
014700*                                                                WV0147
014800 100-HOUSEKEEPING.                                                WV0148
014900     DISPLAY 'WTVALNRM - HOUSEKEEPING'.                           WV0149
015000     MOVE FUNCTION CURRENT-DATE TO WS-RUN-TIMESTAMP.              WV0150
015100     OPEN INPUT  WEATHER-KV-IN.                                   WV0151
015200     OPEN EXTEND WEATHER-MASTER.                                  WV0152
015300     IF WM-FCODE = '35'                                           WV0153
015400        OPEN OUTPUT WEATHER-MASTER                                WV0154
015500     END-IF.                                                      WV0155
015600     OPEN OUTPUT WEATHER-REJECTS.                                 WV0156
015700     INITIALIZE COUNTERS-AND-ACCUMULATORS.                        WV0157
015800     MOVE 0 TO WM-NEXT-RELATIVE-KEY.                              WV0158
015900     PERFORM 410-READ-KV-IN THRU 410-EXIT.                        WV0159
016000 100-EXIT.                                                        WV0160
016100     EXIT.                                                       WV0161
016200*                                                                WV0162
016300 400-MAINLINE.                                                   WV0163
016400     MOVE 'Y' TO WS-VALID-MSG-SW.                                WV0164
016500     MOVE SPACES TO WS-MISSING-FIELD.                            WV0165
016600     INITIALIZE WR-STORED-RECORD.                                WV0166
016700     MOVE 'N' TO WS-HAVE-CITY-SW, WS-HAVE-TIMESTAMP-SW,           WV0167
016800                 WS-HAVE-TEMP-SW, WS-HAVE-HUMID-SW,               WV0168
016900                 WS-HAVE-RAIN-SW, WS-HAVE-WIND-SW,                WV0169
017000                 WS-HAVE-PRESS-SW.                                WV0170
017100     PERFORM 420-SPLIT-PAIRS THRU 420-EXIT.                       WV0171
017200     PERFORM 430-EXTRACT-FIELDS THRU 430-EXIT.                    WV0172
017300     PERFORM 440-VALIDATE-MANDATORY THRU 440-EXIT.                WV0173
017400     IF MSG-IS-VALID                                              WV0174
017500        PERFORM 450-STAMP-AND-DEFAULT THRU 450-EXIT               WV0175
017600        PERFORM 460-WRITE-STORED THRU 460-EXIT                    WV0176
017700     ELSE                                                         WV0177
017800        PERFORM 470-WRITE-REJECT THRU 470-EXIT                    WV0178
017900     END-IF.                                                      WV0179
018000     PERFORM 410-READ-KV-IN THRU 410-EXIT.                        WV0180
018100 400-EXIT.                                                       WV0181
018200     EXIT.                                                       WV0182
018300*                                                                WV0183
018400 410-READ-KV-IN.                                                 WV0184
018500     READ WEATHER-KV-IN INTO KV-LINE                              WV0185
018600         AT END                                                   WV0186
018700            MOVE 'N' TO MORE-RECORDS-SW                           WV0187
018800            GO TO 410-EXIT                                        WV0188
018900     END-READ.                                                    WV0189
019000     ADD +1 TO RECORDS-READ.                                      WV0190
019100 410-EXIT.                                                       WV0191
019200     EXIT.                                                       WV0192
019300*                                                                WV0193
019400 420-SPLIT-PAIRS.                                                 WV0194
019500     MOVE SPACES TO WS-PAIR-TABLE.                                WV0195
019600     MOVE 0 TO WS-PAIR-COUNT.                                     WV0196
019700     UNSTRING KV-LINE DELIMITED BY ';'                            WV0197
019800         INTO WS-PAIR-TEXT(1) WS-PAIR-TEXT(2) WS-PAIR-TEXT(3)     WV0198
019900              WS-PAIR-TEXT(4) WS-PAIR-TEXT(5) WS-PAIR-TEXT(6)     WV0200
020000              WS-PAIR-TEXT(7) WS-PAIR-TEXT(8) WS-PAIR-TEXT(9)     WV0201
020100              WS-PAIR-TEXT(10)                                    WV0202
020200         TALLYING IN WS-PAIR-COUNT                                WV0203
020300     END-UNSTRING.                                                WV0204
020400 420-EXIT.                                                        WV0205
020500     EXIT.                                                        WV0206
020600*                                                                WV0207
020700 430-EXTRACT-FIELDS.                                              WV0208
020800     PERFORM 431-PROCESS-ONE-PAIR THRU 431-EXIT                   WV0209
020900         VARYING WS-PAIR-IDX FROM 1 BY 1                          WV0210
021000            UNTIL WS-PAIR-IDX > WS-PAIR-COUNT.                    WV0211
021500 430-EXIT.                                                        WV0216
021600     EXIT.                                                        WV0217
021700*                                                                WV0218
021750 431-PROCESS-ONE-PAIR.                                            WV0218A
021760     IF WS-PAIR-TEXT(WS-PAIR-IDX) NOT = SPACES                    WV0218B
021770        PERFORM 432-SPLIT-ONE-PAIR THRU 432-EXIT                  WV0218C
021780        PERFORM 433-STORE-ONE-VALUE THRU 433-EXIT                 WV0218D
021790     END-IF.                                                       WV0218E
021795 431-EXIT.                                                         WV0218F
021796     EXIT.                                                         WV0218G
021797*                                                                  WV0218H
021800 432-SPLIT-ONE-PAIR.                                              WV0219
021900     MOVE SPACES TO WS-KEY, WS-VALUE.                             WV0220
022000     UNSTRING WS-PAIR-TEXT(WS-PAIR-IDX) DELIMITED BY '='          WV0221
022100         INTO WS-KEY WS-VALUE                                     WV0222
022200     END-UNSTRING.                                                WV0223
022300 432-EXIT.                                                        WV0224
022400     EXIT.                                                        WV0225
022500*                                                                WV0226
022600 433-STORE-ONE-VALUE.                                             WV0227
022700     EVALUATE WS-KEY                                              WV0228
022800        WHEN 'CITY'                                               WV0229
022900           MOVE WS-VALUE         TO WR-S-CITY                     WV0230
023000           MOVE 'Y'              TO WS-HAVE-CITY-SW               WV0231
023100        WHEN 'TIMESTAMP'                                          WV0232
023200           MOVE WS-VALUE         TO WS-RAW-TIMESTAMP              WV0233
023300           PERFORM 434-PARSE-TIMESTAMP THRU 434-EXIT              WV0234
023400           IF TS-PARSE-OK                                         WV0235
023500              MOVE 'Y'           TO WS-HAVE-TIMESTAMP-SW          WV0236
023600           END-IF                                                 WV0237
023700        WHEN 'TEMPERATURE'                                        WV0238
023800           IF WS-VALUE NOT = SPACES                               WV0239
023900              MOVE FUNCTION NUMVAL-C(WS-VALUE) TO WR-S-TEMPERATURE WV0240
024000              MOVE 'Y'           TO WS-HAVE-TEMP-SW                WV0241
024100           END-IF                                                 WV0242
024200        WHEN 'HUMIDITY'                                           WV0243
024300           IF WS-VALUE NOT = SPACES                               WV0244
024400              MOVE FUNCTION NUMVAL-C(WS-VALUE) TO WR-S-HUMIDITY   WV0245
024500              MOVE 'Y'           TO WS-HAVE-HUMID-SW               WV0246
024600           END-IF                                                 WV0247
024700        WHEN 'RAINFALL'                                           WV0248
024800           IF WS-VALUE NOT = SPACES                               WV0249
024900              MOVE FUNCTION NUMVAL-C(WS-VALUE) TO WR-S-RAINFALL   WV0250
025000              MOVE 'Y'           TO WS-HAVE-RAIN-SW                WV0251
025100           END-IF                                                 WV0252
025200        WHEN 'WINDSPEED'                                          WV0253
025300           IF WS-VALUE NOT = SPACES                               WV0254
025400              MOVE FUNCTION NUMVAL-C(WS-VALUE) TO WR-S-WIND-SPEED WV0255
025500              MOVE 'Y'           TO WS-HAVE-WIND-SW                WV0256
025600           END-IF                                                 WV0257
025700        WHEN 'PRESSURE'                                           WV0258
025800           IF WS-VALUE NOT = SPACES                               WV0259
025900              MOVE FUNCTION NUMVAL-C(WS-VALUE) TO WR-S-PRESSURE   WV0260
026000              MOVE 'Y'           TO WS-HAVE-PRESS-SW               WV0261
026100           END-IF                                                 WV0262
026200        WHEN OTHER                                                WV0263
026300           CONTINUE                                                WV0264
026400     END-EVALUATE.                                                WV0265
026500 433-EXIT.                                                        WV0266
026600     EXIT.                                                        WV0267
026700*                                                                 WV0268
026800 434-PARSE-TIMESTAMP.                                             WV0269
026900*    TRIES, IN ORDER: ISO LOCAL DATE-TIME (ANY 0-9 FRACTIONAL     WV0270
027000*    DIGITS), THEN THE FIXED yyyy-MM-dd'T'HH:mm:ss LAYOUT WITH    WV0271
027100*    EXACTLY 9, 6, 3, OR 0 FRACTIONAL DIGITS.  FIRST ONE THAT     WV0272
027200*    FITS THE TEXT WINS.                                          WV0273
027300     MOVE 'N' TO WS-TS-PARSE-OK-SW.                               WV0274
027400     MOVE 40 TO WS-TS-LEN.                                        WV0275
027500     PERFORM 435-TRIM-TIMESTAMP THRU 435-EXIT                     WV0276
027600         UNTIL WS-TS-LEN = 0                                      WV0277
027650            OR WS-RAW-TIMESTAMP(WS-TS-LEN:1) NOT = SPACE.         WV0278A
027900     IF WS-TS-LEN < 19                                            WV0280
028000        GO TO 434-EXIT                                            WV0281
028100     END-IF.                                                      WV0282
028200     IF WS-RAW-TIMESTAMP(5:1) NOT = '-' OR                        WV0283
028300        WS-RAW-TIMESTAMP(8:1) NOT = '-' OR                        WV0284
028400        (WS-RAW-TIMESTAMP(11:1) NOT = 'T' AND                     WV0285
028500         WS-RAW-TIMESTAMP(11:1) NOT = SPACE) OR                   WV0286
028600        WS-RAW-TIMESTAMP(14:1) NOT = ':' OR                       WV0287
028700        WS-RAW-TIMESTAMP(17:1) NOT = ':'                          WV0288
028800        GO TO 434-EXIT                                            WV0289
028900     END-IF.                                                      WV0290
029000     IF WS-RAW-TIMESTAMP(1:4)  NOT NUMERIC OR                     WV0291
029100        WS-RAW-TIMESTAMP(6:2)  NOT NUMERIC OR                     WV0292
029200        WS-RAW-TIMESTAMP(9:2)  NOT NUMERIC OR                     WV0293
029300        WS-RAW-TIMESTAMP(12:2) NOT NUMERIC OR                     WV0294
029400        WS-RAW-TIMESTAMP(15:2) NOT NUMERIC OR                     WV0295
029500        WS-RAW-TIMESTAMP(18:2) NOT NUMERIC                        WV0296
029600        GO TO 434-EXIT                                            WV0297
029700     END-IF.                                                      WV0298
029800     IF WS-TS-LEN > 19                                            WV0299
029900        IF WS-RAW-TIMESTAMP(20:1) NOT = '.'                       WV0300
030000           GO TO 434-EXIT                                         WV0301
030100        END-IF                                                    WV0302
030200        IF (WS-TS-LEN - 20) < 1 OR (WS-TS-LEN - 20) > 9           WV0303
030300           GO TO 434-EXIT                                         WV0304
030400        END-IF                                                    WV0305
030500        IF WS-RAW-TIMESTAMP(21:WS-TS-LEN - 20) NOT NUMERIC        WV0306
030600           GO TO 434-EXIT                                         WV0307
030700        END-IF                                                    WV0308
030800     END-IF.                                                      WV0309
030900     MOVE WS-RAW-TIMESTAMP(1:4)  TO WR-S-TS-YEAR.                 WV0310
031000     MOVE WS-RAW-TIMESTAMP(6:2)  TO WR-S-TS-MONTH.                WV0311
031100     MOVE WS-RAW-TIMESTAMP(9:2)  TO WR-S-TS-DAY.                  WV0312
031200     MOVE WS-RAW-TIMESTAMP(12:2) TO WR-S-TS-HOUR.                 WV0313
031300     MOVE WS-RAW-TIMESTAMP(15:2) TO WR-S-TS-MINUTE.               WV0314
031400     MOVE WS-RAW-TIMESTAMP(18:2) TO WR-S-TS-SECOND.               WV0315
031500     MOVE 'Y' TO WS-TS-PARSE-OK-SW.                               WV0316
031600 434-EXIT.                                                        WV0317
031700     EXIT.                                                        WV0318
031710*                                                                 WV0318A
031720 435-TRIM-TIMESTAMP.                                              WV0318B
031730     SUBTRACT 1 FROM WS-TS-LEN.                                   WV0318C
031740 435-EXIT.                                                        WV0318D
031750     EXIT.                                                        WV0318E
031800*                                                                 WV0319
031900 440-VALIDATE-MANDATORY.                                          WV0320
032000     EVALUATE TRUE                                                WV0321
032100        WHEN NOT HAVE-CITY                                        WV0322
032200           MOVE 'CITY'            TO WS-MISSING-FIELD             WV0323
032300           MOVE 'N'               TO WS-VALID-MSG-SW              WV0324
032400        WHEN NOT HAVE-TIMESTAMP                                   WV0325
032500           MOVE 'TIMESTAMP'       TO WS-MISSING-FIELD             WV0326
032600           MOVE 'N'               TO WS-VALID-MSG-SW              WV0327
032700        WHEN NOT HAVE-TEMP                                        WV0328
032800           MOVE 'TEMPERATURE'     TO WS-MISSING-FIELD             WV0329
032900           MOVE 'N'               TO WS-VALID-MSG-SW              WV0330
033000        WHEN NOT HAVE-HUMID                                       WV0331
033100           MOVE 'HUMIDITY'        TO WS-MISSING-FIELD             WV0332
033200           MOVE 'N'               TO WS-VALID-MSG-SW              WV0333
033300        WHEN NOT HAVE-RAIN                                        WV0334
033400           MOVE 'RAINFALL'        TO WS-MISSING-FIELD             WV0335
033500           MOVE 'N'               TO WS-VALID-MSG-SW              WV0336
033600        WHEN NOT HAVE-WIND                                        WV0337
033700           MOVE 'WINDSPEED'       TO WS-MISSING-FIELD             WV0338
033800           MOVE 'N'               TO WS-VALID-MSG-SW              WV0339
033900        WHEN NOT HAVE-PRESS                                       WV0340
034000           MOVE 'PRESSURE'        TO WS-MISSING-FIELD             WV0341
034100           MOVE 'N'               TO WS-VALID-MSG-SW              WV0342
034200        WHEN OTHER                                                WV0343
034300           CONTINUE                                                WV0344
034400     END-EVALUATE.                                                WV0345
034500 440-EXIT.                                                        WV0346
034600     EXIT.                                                        WV0347
034700*                                                                 WV0348
034800 450-STAMP-AND-DEFAULT.                                           WV0349
034900     MOVE WS-RUN-YEAR    TO WR-S-CA-YEAR.                         WV0350
035000     MOVE WS-RUN-MONTH   TO WR-S-CA-MONTH.                        WV0351
035100     MOVE WS-RUN-DAY     TO WR-S-CA-DAY.                          WV0352
035200     MOVE WS-RUN-HOUR    TO WR-S-CA-HOUR.                         WV0353
035300     MOVE WS-RUN-MINUTE  TO WR-S-CA-MINUTE.                       WV0354
035400     MOVE WS-RUN-SECOND  TO WR-S-CA-SECOND.                       WV0355
035500     MOVE 'N'            TO WR-S-PROCESSED-FLAG.                  WV0356
035600 450-EXIT.                                                        WV0357
035700     EXIT.                                                        WV0358
035800*                                                                 WV0359
035900 460-WRITE-STORED.                                                WV0360
036000     ADD +1 TO WM-NEXT-RELATIVE-KEY.                              WV0361
036100     MOVE WR-STORED-RECORD TO WM-RECORD.                          WV0362
036200     WRITE WM-RECORD.                                             WV0363
036300     ADD +1 TO RECORDS-WRITTEN.                                   WV0364
036400 460-EXIT.                                                        WV0365
036500     EXIT.                                                        WV0366
036600*                                                                 WV0367
036700 470-WRITE-REJECT.                                                WV0368
036800     MOVE WS-MISSING-FIELD TO RJ-MISSING-FIELD.                   WV0369
036900     MOVE KV-LINE          TO RJ-ORIGINAL-TEXT.                   WV0370
037000     WRITE RJ-LINE.                                               WV0371
037100     ADD +1 TO RECORDS-REJECTED.                                  WV0372
037200 470-EXIT.                                                        WV0373
037300     EXIT.                                                        WV0374
037400*                                                                 WV0375
037500 900-CLOSE-FILES.                                                 WV0376
037600     DISPLAY 'WTVALNRM - RECORDS READ:     ' RECORDS-READ.        WV0377
037700     DISPLAY 'WTVALNRM - RECORDS WRITTEN:  ' RECORDS-WRITTEN.     WV0378
037800     DISPLAY 'WTVALNRM - RECORDS REJECTED: ' RECORDS-REJECTED.    WV0379
037900     CLOSE WEATHER-KV-IN, WEATHER-MASTER, WEATHER-REJECTS.        WV0380
038000     DISPLAY 'WTVALNRM - NORMAL END OF JOB'.                      WV0381
038100 900-EXIT.                                                        WV0382
038200     EXIT.                                                        WV0383
