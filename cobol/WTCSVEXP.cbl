000100 IDENTIFICATION DIVISION.                                        WX0001
000200 PROGRAM-ID.    WTCSVEXP.                                        WX0002
000300 AUTHOR.        R J KOWALSKI.                                    WX0003
000400 INSTALLATION.  COBOL DEV CENTER.                                WX0004
000500 DATE-WRITTEN.  07/18/94.                                        WX0005
000600 DATE-COMPILED.                                                  WX0006
000700 SECURITY.      NON-CONFIDENTIAL.                                WX0007
000800******************************************************************WX0008
000900*  THIS PROGRAM RE-EXPORTS WEATHER-MASTER TO A FLAT CSV FILE     WX0009
001000*  FOR DOWNSTREAM SPREADSHEET USE.  A ONE-LINE REQUEST CARD MAY  WX0010
001100*  NAME ONE CITY, IN WHICH CASE EVERY MATCHING RECORD IS         WX0011
001200*  EXPORTED WITH NO LIMIT.  WITH NO CITY NAMED, EVERY STATION IS WX0012
001300*  EXPORTED BUT THE FILE IS CAPPED AT THE 1000 MOST RECENT       WX0013
001400*  OBSERVATIONS (BY TIMESTAMP) SO A FULL YEAR OF READINGS DOES   WX0014
001500*  NOT PRODUCE AN UNBOUNDED FILE FOR THE SPREADSHEET TO CHOKE ON.WX0015
001600*                                                                WX0016
001700*  MODIFICATION LOG                                              WX0017
001800*  ------------------------------------------------------------  WX0018
001900*  07/18/94  RJK  0   ORIGINAL PROGRAM                           WX0019
002000*  02/02/96  RJK  15  ADDED CSV HEADER LINE PER SPREADSHEET      WX0020
002100*                     GROUP'S REQUEST                           WX0021
002200*  06/14/98  DMP  19  Y2K - TIMESTAMP NOW CARRIES A 4-DIGIT YEAR WX0022
002300*  04/03/02  RJK  29  ADDED THE 1000-ROW CAP AFTER THE FULL-FILE WX0023
002400*                     EXPORT FILLED THE NIGHTLY FTP QUEUE        WX0024
002500******************************************************************WX0025
002600 ENVIRONMENT DIVISION.                                            WX0026
002700 CONFIGURATION SECTION.                                           WX0027
002800 SOURCE-COMPUTER. IBM-390.                                        WX0028
002900 OBJECT-COMPUTER. IBM-390.                                        WX0029
003000 SPECIAL-NAMES.                                                   WX0030
003100     C01 IS TOP-OF-FORM.                                          WX0031
003200 INPUT-OUTPUT SECTION.                                            WX0032
003300 FILE-CONTROL.                                                    WX0033
003400     SELECT CSV-REQUEST                                           WX0034
003500         ASSIGN TO CSVREQ                                        WX0035
003600         ORGANIZATION IS LINE SEQUENTIAL                         WX0036
003700         FILE STATUS IS CR-FCODE.                                 WX0037
003800                                                                  WX0038
003900     SELECT WEATHER-MASTER                                       WX0039
004000         ASSIGN TO WEATHMST                                       WX0040
004100         ORGANIZATION IS RELATIVE                                WX0041
004200         ACCESS MODE IS SEQUENTIAL                               WX0042
004300         FILE STATUS IS WM-FCODE.                                 WX0043
004400                                                                  WX0044
004500     SELECT CSV-EXPORT-OUT                                        WX0045
004600         ASSIGN TO CSVOUT                                        WX0046
004700         ORGANIZATION IS LINE SEQUENTIAL                         WX0047
004800         FILE STATUS IS CO-FCODE.                                 WX0048
004900 DATA DIVISION.                                                   WX0049
005000 FILE SECTION.                                                    WX0050
005100 FD  CSV-REQUEST                                                  WX0051
005200     RECORDING MODE IS F                                          WX0052
005300     LABEL RECORDS ARE STANDARD                                   WX0053
005400     DATA RECORD IS CR-LINE.                                      WX0054
005500 01  CR-LINE.                                                     WX0055
005600     05  CR-CITY                  PIC X(50).                     WX0056
005700     05  FILLER                   PIC X(13).                     WX0057
005800*                                                                 WX0058
005900 FD  WEATHER-MASTER                                               WX0059
006000     LABEL RECORDS ARE STANDARD                                   WX0060
006100     DATA RECORD IS WM-RECORD.                                    WX0061
006200 01  WM-RECORD.                                                  WX0062
006210     05  WM-RECORD-TEXT          PIC X(112).                   WX0062A
006220     05  FILLER                  PIC X(1).                     WX0062B
006300*                                                                 WX0063
006400 FD  CSV-EXPORT-OUT                                               WX0064
006500     RECORDING MODE IS F                                          WX0065
006600     LABEL RECORDS ARE STANDARD                                   WX0066
006700     DATA RECORD IS CO-LINE.                                      WX0067
006800 01  CO-LINE.                                                     WX0068
006900     05  CO-TEXT                  PIC X(149).                    WX0069
007000     05  FILLER                   PIC X(1).                      WX0070
007100*                                                                 WX0071
007200 WORKING-STORAGE SECTION.                                         WX0072
007300 01  FILE-STATUS-CODES.                                           WX0073
007400     05  CR-FCODE                 PIC X(2).                      WX0074
007500         88  CR-OK                         VALUE SPACES '00'.     WX0075
007600     05  WM-FCODE                 PIC X(2).                      WX0076
007700         88  WM-OK                         VALUE SPACES '00'.     WX0077
007800         88  WM-EOF                        VALUE '10'.            WX0078
007900     05  CO-FCODE                 PIC X(2).                      WX0079
008000         88  CO-OK                         VALUE SPACES '00'.     WX0080
008100*                                                                 WX0081
008200 77  MORE-RECORDS-SW              PIC X(1) VALUE SPACE.           WX0082
008300     88  NO-MORE-RECORDS                   VALUE 'N'.             WX0083
008400 77  WS-CITY-FILTER-SW            PIC X(1) VALUE SPACE.           WX0084
008500     88  CITY-FILTER-ACTIVE                VALUE 'Y'.             WX0085
008600*                                                                 WX0086
008700 01  WS-FILTER-CITY               PIC X(50).                     WX0087
008800*                                                                 WX0088
008900 01  COUNTERS-AND-ACCUMULATORS.                                   WX0089
009000     05  WS-RECORDS-READ          PIC S9(7) COMP.                 WX0090
009100     05  WS-RECORDS-WRITTEN       PIC S9(7) COMP.                 WX0091
009200     05  WS-TOP-COUNT             PIC S9(4) COMP.                 WX0092
009300     05  WS-MIN-INDEX             PIC S9(4) COMP.                 WX0093
009400     05  FILLER                   PIC X(4).                      WX0094
009500*                                                                 WX0095
009600*** FORMATTED-FOR-PRINT NUMERIC EDIT FIELDS, ONE PER CSV COLUMN. WX0096
009700 01  WS-EDIT-FIELDS.                                              WX0097
009800     05  WS-E-TEMPERATURE         PIC -999.9.                    WX0098
009900     05  WS-E-HUMIDITY            PIC -999.9.                    WX0099
010000     05  WS-E-RAINFALL            PIC -999.99.                   WX0100
010100     05  WS-E-WIND-SPEED          PIC -999.9.                    WX0101
010200     05  WS-E-PRESSURE            PIC -9999.9.                   WX0102
010300     05  FILLER                   PIC X(4).                      WX0103
010400*                                                                 WX0104
010500*** ONE TOP-1000 ENTRY HOLDS THE SORT KEY (TIMESTAMP) AND THE    WX0105
010600*** FULLY-FORMATTED OUTPUT LINE, SO THE FINAL SORT/WRITE PASS    WX0106
010700*** NEVER HAS TO GO BACK TO THE MASTER RECORD.                   WX0107
010800 01  WS-TOP-TABLE.                                                WX0108
010900     05  WS-TOP-ENTRY OCCURS 1000 TIMES                          WX0109
011000                   INDEXED BY WS-TOP-IDX, WS-TOP-IDX2.            WX0110
011100         10  WS-TOP-TS            PIC X(19).                     WX0111
011200         10  WS-TOP-LINE          PIC X(149).                    WX0112
011300     05  FILLER                   PIC X(4).                      WX0113
011400*                                                                 WX0114
011500 77  WS-SORT-SWAPPED-SW           PIC X(1).                       WX0115
011600     88  A-SWAP-WAS-MADE                    VALUE 'Y'.            WX0116
011700 01  WS-SWAP-ENTRY.                                               WX0117
011800     05  WS-SWAP-TS               PIC X(19).                     WX0118
011900     05  WS-SWAP-LINE             PIC X(149).                    WX0119
012000*                                                                 WX0120
012100 01  WS-CSV-HEADER-LINE           PIC X(149) VALUE               WX0121
012200     'timestamp,city,temperature,humidity,rainfall,windSpeed,pres WX0122
012300-    'sure'.                                                      WX0123
012400*                                                                 WX0124
012500     COPY WEATHREC.                                               WX0125
012600*                                                                 WX0126
012700 PROCEDURE DIVISION.                                              WX0127
012800     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.                      WX0128
012900     PERFORM 400-READ-MASTER THRU 400-EXIT.                       WX0129
013000     PERFORM 420-PROCESS-RECORD THRU 420-EXIT                     WX0130
013100         UNTIL NO-MORE-RECORDS.                                   WX0131
013200     IF NOT CITY-FILTER-ACTIVE                                    WX0132
013300        PERFORM 470-SORT-TOP-DESC THRU 470-EXIT                   WX0133
013400        PERFORM 480-WRITE-TOP-TABLE THRU 480-EXIT                 WX0134
013500     END-IF.                                                      WX0135
013600     PERFORM 900-CLEANUP THRU 900-EXIT.                           WX0136
013700     MOVE +0 TO RETURN-CODE.                                      WX0137
013800     GOBACK.                                                      WX0138
013900*                                                                 WX0139
014000 100-HOUSEKEEPING.                                                WX0140
014100     DISPLAY 'WTCSVEXP - HOUSEKEEPING'.                           WX0141
014200     OPEN INPUT  CSV-REQUEST.                                     WX0142
014300     OPEN INPUT  WEATHER-MASTER.                                  WX0143
014400     OPEN OUTPUT CSV-EXPORT-OUT.                                  WX0144
014500     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-TOP-TABLE.          WX0145
014600     MOVE 'N' TO WS-CITY-FILTER-SW.                               WX0146
014700     MOVE SPACES TO WS-FILTER-CITY.                               WX0147
014800     READ CSV-REQUEST INTO CR-LINE                                WX0148
014900         AT END                                                    WX0149
015000            CONTINUE                                               WX0150
015100         NOT AT END                                                WX0151
015200            IF CR-CITY NOT = SPACES                               WX0152
015300               MOVE 'Y' TO WS-CITY-FILTER-SW                      WX0153
015400               MOVE CR-CITY TO WS-FILTER-CITY                     WX0154
015500            END-IF                                                 WX0155
015600     END-READ.                                                    WX0156
015700     MOVE WS-CSV-HEADER-LINE TO CO-LINE.                          WX0157
015800     WRITE CO-LINE.                                               WX0158
015900 100-EXIT.                                                        WX0159
016000     EXIT.                                                        WX0160
016100*                                                                 WX0161
016200 400-READ-MASTER.                                                 WX0162
016300     READ WEATHER-MASTER INTO WR-STORED-RECORD                    WX0163
016400         AT END                                                    WX0164
016500            MOVE 'N' TO MORE-RECORDS-SW                           WX0165
016600            GO TO 400-EXIT                                         WX0166
016700     END-READ.                                                    WX0167
016800     ADD +1 TO WS-RECORDS-READ.                                   WX0168
016900 400-EXIT.                                                        WX0169
017000     EXIT.                                                        WX0170
017100*                                                                 WX0171
017200 420-PROCESS-RECORD.                                              WX0172
017300     IF CITY-FILTER-ACTIVE                                        WX0173
017400        IF WR-S-CITY = WS-FILTER-CITY                             WX0174
017500           PERFORM 430-FORMAT-LINE THRU 430-EXIT                  WX0175
017600           PERFORM 440-WRITE-FILTERED THRU 440-EXIT               WX0176
017700        END-IF                                                     WX0177
017800     ELSE                                                         WX0178
017900        PERFORM 430-FORMAT-LINE THRU 430-EXIT                     WX0179
018000        PERFORM 450-INSERT-OR-REPLACE-TOP THRU 450-EXIT           WX0180
018100     END-IF.                                                      WX0181
018200     PERFORM 400-READ-MASTER THRU 400-EXIT.                       WX0182
018300 420-EXIT.                                                        WX0183
018400     EXIT.                                                        WX0184
018500*                                                                 WX0185
018600 430-FORMAT-LINE.                                                 WX0186
018700     MOVE WR-S-TEMPERATURE TO WS-E-TEMPERATURE.                   WX0187
018800     MOVE WR-S-HUMIDITY    TO WS-E-HUMIDITY.                      WX0188
018900     MOVE WR-S-RAINFALL    TO WS-E-RAINFALL.                      WX0189
019000     MOVE WR-S-WIND-SPEED  TO WS-E-WIND-SPEED.                    WX0190
019100     MOVE WR-S-PRESSURE    TO WS-E-PRESSURE.                      WX0191
019200     MOVE SPACES TO WS-SWAP-LINE.                                 WX0192
019300     STRING WR-S-TS-ALPHA-VIEW   DELIMITED BY SIZE                WX0193
019400            ','                  DELIMITED BY SIZE                WX0194
019500            WR-S-CITY            DELIMITED BY SIZE                WX0195
019600            ','                  DELIMITED BY SIZE                WX0196
019700            WS-E-TEMPERATURE     DELIMITED BY SIZE                WX0197
019800            ','                  DELIMITED BY SIZE                WX0198
019900            WS-E-HUMIDITY        DELIMITED BY SIZE                WX0199
020000            ','                  DELIMITED BY SIZE                WX0200
020100            WS-E-RAINFALL        DELIMITED BY SIZE                WX0201
020200            ','                  DELIMITED BY SIZE                WX0202
020300            WS-E-WIND-SPEED      DELIMITED BY SIZE                WX0203
020400            ','                  DELIMITED BY SIZE                WX0204
020500            WS-E-PRESSURE        DELIMITED BY SIZE                WX0205
020600         INTO WS-SWAP-LINE.                                       WX0206
020700     MOVE WR-S-TS-ALPHA-VIEW TO WS-SWAP-TS.                       WX0207
020800 430-EXIT.                                                        WX0208
020900     EXIT.                                                        WX0209
021000*                                                                 WX0210
021100 440-WRITE-FILTERED.                                              WX0211
021200     MOVE WS-SWAP-LINE TO CO-LINE.                                WX0212
021300     WRITE CO-LINE.                                               WX0213
021400     ADD +1 TO WS-RECORDS-WRITTEN.                                WX0214
021500 440-EXIT.                                                        WX0215
021600     EXIT.                                                        WX0216
021700*                                                                 WX0217
021800 450-INSERT-OR-REPLACE-TOP.                                       WX0218
021900     IF WS-TOP-COUNT < 1000                                       WX0219
022000        ADD +1 TO WS-TOP-COUNT                                    WX0220
022100        SET WS-TOP-IDX TO WS-TOP-COUNT                            WX0221
022200        MOVE WS-SWAP-TS   TO WS-TOP-TS(WS-TOP-IDX)                WX0222
022300        MOVE WS-SWAP-LINE TO WS-TOP-LINE(WS-TOP-IDX)              WX0223
022400     ELSE                                                         WX0224
022500        PERFORM 460-FIND-MIN-INDEX THRU 460-EXIT                  WX0225
022600        IF WS-SWAP-TS > WS-TOP-TS(WS-MIN-INDEX)                   WX0226
022700           SET WS-TOP-IDX TO WS-MIN-INDEX                         WX0227
022800           MOVE WS-SWAP-TS   TO WS-TOP-TS(WS-TOP-IDX)             WX0228
022900           MOVE WS-SWAP-LINE TO WS-TOP-LINE(WS-TOP-IDX)           WX0229
023000        END-IF                                                     WX0230
023100     END-IF.                                                      WX0231
023200 450-EXIT.                                                        WX0232
023300     EXIT.                                                        WX0233
023400*                                                                 WX0234
023500 460-FIND-MIN-INDEX.                                              WX0235
023600     SET WS-MIN-INDEX TO 1.                                       WX0236
023700     SET WS-TOP-IDX TO 1.                                         WX0237
023800     PERFORM 461-COMPARE-ONE-ENTRY THRU 461-EXIT                  WX0238
023900         VARYING WS-TOP-IDX FROM 1 BY 1                           WX0240
024000            UNTIL WS-TOP-IDX > WS-TOP-COUNT.                      WX0241
024100 460-EXIT.                                                        WX0242
024200     EXIT.                                                        WX0243
024300*                                                                 WX0244
024400 461-COMPARE-ONE-ENTRY.                                           WX0245
024500     IF WS-TOP-TS(WS-TOP-IDX) < WS-TOP-TS(WS-MIN-INDEX)           WX0246
024600        SET WS-MIN-INDEX TO WS-TOP-IDX                            WX0247
024700     END-IF.                                                      WX0248
024800 461-EXIT.                                                        WX0249
024900     EXIT.                                                        WX0250
025000*                                                                 WX0251
025100 470-SORT-TOP-DESC.                                                WX0252
025200     IF WS-TOP-COUNT < 2                                          WX0253
025300        GO TO 470-EXIT                                            WX0254
025400     END-IF.                                                      WX0255
025500     MOVE 'Y' TO WS-SORT-SWAPPED-SW.                              WX0256
025600     PERFORM 471-BUBBLE-PASS THRU 471-EXIT                        WX0257
025700         UNTIL NOT A-SWAP-WAS-MADE.                                WX0258
025800 470-EXIT.                                                        WX0259
025900     EXIT.                                                        WX0260
026000*                                                                 WX0261
026100 471-BUBBLE-PASS.                                                 WX0262
026200     MOVE 'N' TO WS-SORT-SWAPPED-SW.                              WX0263
026300     PERFORM 472-COMPARE-ADJACENT THRU 472-EXIT                   WX0264
026400         VARYING WS-TOP-IDX FROM 1 BY 1                           WX0265
026500            UNTIL WS-TOP-IDX > WS-TOP-COUNT - 1.                  WX0266
026600 471-EXIT.                                                        WX0267
026700     EXIT.                                                        WX0268
026800*                                                                 WX0269
026900 472-COMPARE-ADJACENT.                                            WX0270
027000     SET WS-TOP-IDX2 TO WS-TOP-IDX.                                WX0271
027100     SET WS-TOP-IDX2 UP BY 1.                                     WX0272
027200     IF WS-TOP-TS(WS-TOP-IDX) < WS-TOP-TS(WS-TOP-IDX2)            WX0273
027300        MOVE WS-TOP-TS(WS-TOP-IDX)   TO WS-SWAP-TS                WX0274
027400        MOVE WS-TOP-LINE(WS-TOP-IDX) TO WS-SWAP-LINE              WX0275
027500        MOVE WS-TOP-TS(WS-TOP-IDX2)  TO WS-TOP-TS(WS-TOP-IDX)     WX0276
027600        MOVE WS-TOP-LINE(WS-TOP-IDX2) TO WS-TOP-LINE(WS-TOP-IDX)  WX0277
027700        MOVE WS-SWAP-TS              TO WS-TOP-TS(WS-TOP-IDX2)    WX0278
027800        MOVE WS-SWAP-LINE          TO WS-TOP-LINE(WS-TOP-IDX2)    WX0279
027900        MOVE 'Y' TO WS-SORT-SWAPPED-SW                            WX0280
028000     END-IF.                                                      WX0281
028100 472-EXIT.                                                        WX0282
028200     EXIT.                                                        WX0283
028300*                                                                 WX0284
028400 480-WRITE-TOP-TABLE.                                             WX0285
028500     PERFORM 481-WRITE-ONE-ENTRY THRU 481-EXIT                    WX0286
028600         VARYING WS-TOP-IDX FROM 1 BY 1                           WX0287
028700            UNTIL WS-TOP-IDX > WS-TOP-COUNT.                      WX0288
028800 480-EXIT.                                                        WX0289
028900     EXIT.                                                        WX0290
029000*                                                                 WX0291
029100 481-WRITE-ONE-ENTRY.                                             WX0292
029200     MOVE WS-TOP-LINE(WS-TOP-IDX) TO CO-LINE.                     WX0293
029300     WRITE CO-LINE.                                               WX0294
029400     ADD +1 TO WS-RECORDS-WRITTEN.                                WX0295
029500 481-EXIT.                                                        WX0296
029600     EXIT.                                                        WX0297
029700*                                                                 WX0298
029800 900-CLEANUP.                                                     WX0299
029900     DISPLAY 'WTCSVEXP - RECORDS READ:    ' WS-RECORDS-READ.      WX0300
030000     DISPLAY 'WTCSVEXP - RECORDS WRITTEN: ' WS-RECORDS-WRITTEN.   WX0301
030100     CLOSE CSV-REQUEST, WEATHER-MASTER, CSV-EXPORT-OUT.           WX0302
030200     DISPLAY 'WTCSVEXP - NORMAL END OF JOB'.                      WX0303
030300 900-EXIT.                                                        WX0304
030400     EXIT.                                                        WX0305
