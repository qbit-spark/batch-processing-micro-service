000100 IDENTIFICATION DIVISION.                                        WB0001
000200 PROGRAM-ID.    WTBASSTA.                                        WB0002
000300 AUTHOR.        D M PATEL.                                       WB0003
000400 INSTALLATION.  COBOL DEV CENTER.                                 WB0004
000500 DATE-WRITTEN.  05/09/94.                                         WB0005
000600 DATE-COMPILED.                                                   WB0006
000700 SECURITY.      NON-CONFIDENTIAL.                                 WB0007
000800******************************************************************WB0008
000900*  THIS PROGRAM MAKES ONE PASS OVER THE WEATHER-MASTER FILE AND  WB0009
001000*  PRODUCES EITHER A STATION-WIDE STATISTICS REPORT OR A SINGLE- WB0010
001100*  CITY STATISTICS REPORT, DEPENDING ON THE ONE-LINE REQUEST     WB0011
001200*  CARD READ AT START-UP (BLANK/'ALL' = EVERY STATION, 'CITY='   WB0012
001300*  FOLLOWED BY A NAME = JUST THAT STATION).  FOR A GLOBAL        WB0013
001400*  REQUEST THE REPORT ALSO CARRIES THE SORTED LIST OF EVERY      WB0014
001500*  DISTINCT CITY SEEN ON THE FILE.  A CITY REQUEST THAT MATCHES  WB0015
001600*  NO RECORDS PRODUCES A 'CITY NOT FOUND' LINE RATHER THAN A     WB0016
001700*  DIVIDE-BY-ZERO ABEND.                                          WB0017
001800*                                                                WB0018
001900*  MODIFICATION LOG                                              WB0019
002000*  ------------------------------------------------------------  WB0020
002100*  05/09/94  DMP  0   ORIGINAL PROGRAM                           WB0021
002200*  11/30/95  DMP  14  ADDED DISTINCT CITY LIST TO GLOBAL REPORT  WB0022
002300*  06/14/98  DMP  19  Y2K - EARLIEST/LATEST COMPARE NOW USES     WB0023
002400*                     THE 4-DIGIT YEAR ALPHA VIEW OF TIMESTAMP   WB0024
002500*  09/12/02  RJK  27  ROUNDING ON AVERAGES CHANGED TO ROUND      WB0025
002600*                     HALF UP TO MATCH THE STATE REPORTING FORM  WB0026
002700******************************************************************WB0027
002800 ENVIRONMENT DIVISION.                                            WB0028
002900 CONFIGURATION SECTION.                                           WB0029
003000 SOURCE-COMPUTER. IBM-390.                                        WB0030
003100 OBJECT-COMPUTER. IBM-390.                                        WB0031
003200 SPECIAL-NAMES.                                                   WB0032
003300     C01 IS TOP-OF-FORM.                                          WB0033
003400 INPUT-OUTPUT SECTION.                                            WB0034
003500 FILE-CONTROL.                                                    WB0035
003600     SELECT STATS-REQUEST                                         WB0036
003700         ASSIGN TO STATREQ                                        WB0037
003800         ORGANIZATION IS LINE SEQUENTIAL                          WB0038
003900         FILE STATUS IS SR-FCODE.                                 WB0039
004000                                                                  WB0040
004100     SELECT WEATHER-MASTER                                        WB0041
004200         ASSIGN TO WEATHMST                                       WB0042
004300         ORGANIZATION IS RELATIVE                                 WB0043
004400         ACCESS MODE IS SEQUENTIAL                                WB0044
004500         FILE STATUS IS WM-FCODE.                                 WB0045
004600                                                                  WB0046
004700     SELECT STATS-OUT                                             WB0047
004800         ASSIGN TO STATOUT                                        WB0048
004900         ORGANIZATION IS LINE SEQUENTIAL                          WB0049
005000         FILE STATUS IS SO-FCODE.                                 WB0050
005100 DATA DIVISION.                                                   WB0051
005200 FILE SECTION.                                                    WB0052
005300 FD  STATS-REQUEST                                                 WB0053
005400     RECORDING MODE IS F                                          WB0054
005500     LABEL RECORDS ARE STANDARD                                   WB0055
005600     DATA RECORD IS SR-LINE.                                       WB0056
005700 01  SR-LINE.                                                     WB0057
005800     05  SR-MODE                 PIC X(1).                       WB0058
005900     05  SR-CITY                 PIC X(50).                       WB0059
006000     05  FILLER                  PIC X(13).                      WB0060
006100*                                                                WB0061
006200 FD  WEATHER-MASTER                                               WB0062
006300     LABEL RECORDS ARE STANDARD                                   WB0063
006400     DATA RECORD IS WM-RECORD.                                    WB0064
006500 01  WM-RECORD.                                                  WB0065
006510     05  WM-RECORD-TEXT          PIC X(112).                   WB0065A
006520     05  FILLER                  PIC X(1).                     WB0065B
006600*                                                                WB0066
006700 FD  STATS-OUT                                                    WB0067
006800     RECORDING MODE IS F                                          WB0068
006900     LABEL RECORDS ARE STANDARD                                   WB0069
007000     DATA RECORD IS SO-LINE.                                       WB0070
007100 01  SO-LINE.                                                     WB0071
007200     05  SO-TEXT                 PIC X(131).                      WB0072
007300     05  FILLER                  PIC X(1).                        WB0073
007400*                                                                WB0074
007500 WORKING-STORAGE SECTION.                                         WB0075
007600 01  FILE-STATUS-CODES.                                           WB0076
007700     05  SR-FCODE                PIC X(2).                        WB0077
007800         88  SR-OK                        VALUE SPACES '00'.      WB0078
007900     05  WM-FCODE                PIC X(2).                        WB0079
008000         88  WM-OK                        VALUE SPACES '00'.      WB0080
008100         88  WM-EOF                       VALUE '10'.             WB0081
008200     05  SO-FCODE                PIC X(2).                        WB0082
008300         88  SO-OK                        VALUE SPACES '00'.      WB0083
008400*                                                                WB0084
008500 77  MORE-RECORDS-SW             PIC X(1) VALUE SPACE.            WB0085
008600     88  NO-MORE-RECORDS                  VALUE 'N'.              WB0086
008700 77  WS-GLOBAL-REQUEST-SW        PIC X(1) VALUE SPACE.            WB0087
008800     88  GLOBAL-REQUEST                   VALUE 'Y'.              WB0088
008900*                                                                WB0089
009000 01  WS-FILTER-CITY              PIC X(50).                       WB0090
009100*                                                                WB0091
009200 01  COUNTERS-AND-ACCUMULATORS.                                   WB0092
009300     05  WS-RECORD-COUNT         PIC S9(7) COMP.                  WB0093
009400     05  WS-HOT-DAY-COUNT        PIC S9(7) COMP.                  WB0094
009500     05  WS-RAINY-DAY-COUNT      PIC S9(7) COMP.                  WB0095
009600     05  WS-CITY-COUNT           PIC S9(3) COMP.                  WB0096
009700     05  FILLER                  PIC X(4).                        WB0097
009800*                                                                WB0098
009900 01  WS-TEMPERATURE-TOTALS.                                       WB0099
010000     05  WS-TEMP-SUM             PIC S9(9)V9(2) COMP-3.           WB0100
010100     05  WS-TEMP-MIN             PIC S9(3)V9(1).                  WB0101
010200     05  WS-TEMP-MAX             PIC S9(3)V9(1).                  WB0102
010300     05  WS-TEMP-AVG             PIC S9(3)V9(2).                  WB0103
010310     05  FILLER                  PIC X(4).                       WB0103A
010400*                                                                WB0104
010500 01  WS-HUMIDITY-TOTALS.                                          WB0105
010600     05  WS-HUMID-SUM            PIC S9(9)V9(2) COMP-3.           WB0106
010700     05  WS-HUMID-AVG            PIC S9(3)V9(2).                  WB0107
010710     05  FILLER                  PIC X(4).                       WB0107A
010800*                                                                WB0108
010900 01  WS-RAINFALL-TOTALS.                                          WB0109
011000     05  WS-RAIN-SUM             PIC S9(9)V9(2) COMP-3.           WB0110
011100     05  WS-RAIN-AVG             PIC S9(3)V9(2).                  WB0111
011110     05  FILLER                  PIC X(4).                       WB0111A
011200*                                                                WB0112
011300 01  WS-ROUND-WORK               PIC S9(9)V9(4).                  WB0113
011400*                                                                WB0114
011500 01  WS-EARLIEST-TS              PIC X(19) VALUE ALL '9'.         WB0115
011600 01  WS-LATEST-TS                PIC X(19) VALUE ALL '0'.         WB0116
011601*                                                                 WB0116A
011602*** STATS LINE PRINT EDIT FIELDS - 192-WRITE-STATS-LINES MOVES    WB0116B
011603*** EACH COUNTER/AVERAGE HERE BEFORE STRINGING IT, SO THE         WB0116C
011604*** REPORT NEVER SHOWS A COMP OR V-IMPLIED FIELD'S RAW BYTES.     WB0116D
011605 01  WS-EDIT-FIELDS.                                              WB0116E
011606     05  WS-E-RECORD-COUNT       PIC ZZZZZZ9.                     WB0116F
011607     05  WS-E-HOT-DAY-COUNT      PIC ZZZZZZ9.                     WB0116G
011608     05  WS-E-RAINY-DAY-COUNT    PIC ZZZZZZ9.                     WB0116H
011609     05  WS-E-TEMP-AVG           PIC -999.99.                     WB0116I
011610     05  WS-E-TEMP-MIN           PIC -999.9.                      WB0116J
011611     05  WS-E-TEMP-MAX           PIC -999.9.                      WB0116K
011612     05  WS-E-HUMID-AVG          PIC -999.99.                     WB0116L
011613     05  WS-E-RAIN-AVG           PIC -999.99.                     WB0116M
011614     05  WS-E-RAIN-SUM           PIC -9999999.99.                 WB0116N
011615     05  FILLER                  PIC X(4).                        WB0116O
011700*                                                                WB0117
011800*** DISTINCT CITY TABLE - BUILT UP AS THE MASTER IS SCANNED,     WB0118
011900*** THEN BUBBLE-SORTED BEFORE IT IS PRINTED.                     WB0119
012000 01  WS-CITY-TABLE.                                               WB0120
012100     05  WS-CITY-ENTRY OCCURS 100 TIMES                           WB0121
012200                   INDEXED BY WS-CITY-IDX, WS-CITY-IDX2            WB0122
012300                   PIC X(50).                                     WB0123
012400     05  FILLER                  PIC X(4).                        WB0124
012500*                                                                WB0125
012600 77  WS-FOUND-SW                 PIC X(1).                        WB0126
012700     88  CITY-WAS-FOUND                   VALUE 'Y'.              WB0127
012800 77  WS-SWAP-HOLD                PIC X(50).                       WB0128
012900 77  WS-SORT-SWAPPED-SW          PIC X(1).                        WB0129
013000     88  A-SWAP-WAS-MADE                  VALUE 'Y'.              WB0130
013100*                                                                WB0131
013200 01  WS-REPORT-TITLE-LINE.                                        WB0132
013300     05  FILLER                  PIC X(30) VALUE SPACES.          WB0133
013400     05  FILLER                  PIC X(40)                       WB0134
013500             VALUE 'TANZANIA MET DEPT - BASIC STATISTICS'.       WB0135
013600     05  FILLER                  PIC X(61) VALUE SPACES.          WB0136
013700*                                                                WB0137
013800     COPY WEATHREC.                                               WB0138
013900*                                                                WB0139
014000 PROCEDURE DIVISION.                                              WB0140
014100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      WB0141
014200     PERFORM 100-MAINLINE THRU 100-EXIT                           WB0142
014300         UNTIL NO-MORE-RECORDS.                                   WB0143
014400     PERFORM 180-SORT-CITY-TABLE THRU 180-EXIT.                   WB0144
014500     PERFORM 190-WRITE-REPORT THRU 190-EXIT.                      WB0145
014600     PERFORM 200-CLEANUP THRU 200-EXIT.                           WB0146
014700     MOVE +0 TO RETURN-CODE.                                      WB0147
014800     GOBACK.                                                      WB0148
014900*                                                                WB0149
015000 000-HOUSEKEEPING.                                                WB0150
015100     DISPLAY 'WTBASSTA - HOUSEKEEPING'.                           WB0151
015200     OPEN INPUT  STATS-REQUEST.                                   WB0152
015300     OPEN INPUT  WEATHER-MASTER.                                  WB0153
015400     OPEN OUTPUT STATS-OUT.                                       WB0154
015500     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-TEMPERATURE-TOTALS, WB0155
015600                WS-HUMIDITY-TOTALS, WS-RAINFALL-TOTALS,           WB0156
015700                WS-CITY-TABLE.                                     WB0157
015800     MOVE ALL '9' TO WS-EARLIEST-TS.                              WB0158
015900     MOVE ALL '0' TO WS-LATEST-TS.                                WB0159
016000     PERFORM 050-LOAD-REQUEST THRU 050-EXIT.                      WB0160
016100     PERFORM 410-READ-MASTER THRU 410-EXIT.                       WB0161
016200 000-EXIT.                                                        WB0162
016300     EXIT.                                                        WB0163
016400*                                                                WB0164
016500 050-LOAD-REQUEST.                                                WB0165
016600     MOVE 'N' TO WS-GLOBAL-REQUEST-SW.                            WB0166
016700     MOVE SPACES TO WS-FILTER-CITY.                               WB0167
016800     READ STATS-REQUEST INTO SR-LINE                              WB0168
016900         AT END                                                   WB0169
017000            MOVE 'Y' TO WS-GLOBAL-REQUEST-SW                      WB0170
017100            GO TO 050-EXIT                                        WB0171
017200     END-READ.                                                    WB0172
017300     IF SR-MODE = 'C'                                             WB0173
017400        MOVE SR-CITY TO WS-FILTER-CITY                            WB0174
017500     ELSE                                                         WB0175
017600        MOVE 'Y' TO WS-GLOBAL-REQUEST-SW                          WB0176
017700     END-IF.                                                      WB0177
017800 050-EXIT.                                                        WB0178
017900     EXIT.                                                        WB0179
018000*                                                                WB0180
018100 100-MAINLINE.                                                    WB0181
018200     IF GLOBAL-REQUEST OR WR-CITY = WS-FILTER-CITY                WB0182
018300        PERFORM 420-ACCUMULATE-ONE-RECORD THRU 420-EXIT           WB0183
018400     END-IF.                                                      WB0184
018500     PERFORM 410-READ-MASTER THRU 410-EXIT.                       WB0185
018600 100-EXIT.                                                        WB0186
018700     EXIT.                                                        WB0187
018800*                                                                WB0188
018900 410-READ-MASTER.                                                 WB0189
019000     READ WEATHER-MASTER INTO WR-STORED-RECORD                    WB0190
019100         AT END                                                    WB0191
019200            MOVE 'N' TO MORE-RECORDS-SW                           WB0192
019300            GO TO 410-EXIT                                         WB0193
019400     END-READ.                                                    WB0194
019500 410-EXIT.                                                        WB0195
019600     EXIT.                                                        WB0196
019700*                                                                WB0197
019800 420-ACCUMULATE-ONE-RECORD.                                       WB0198
019900     PERFORM 500-DERIVE-CATEGORIES THRU 500-EXIT.                 WB0199
020000     ADD +1 TO WS-RECORD-COUNT.                                   WB0200
020100     ADD WR-S-TEMPERATURE TO WS-TEMP-SUM.                         WB0201
020200     ADD WR-S-HUMIDITY    TO WS-HUMID-SUM.                        WB0202
020300     ADD WR-S-RAINFALL    TO WS-RAIN-SUM.                         WB0203
020400     IF WS-RECORD-COUNT = 1                                       WB0204
020500        MOVE WR-S-TEMPERATURE TO WS-TEMP-MIN, WS-TEMP-MAX         WB0205
020600     ELSE                                                         WB0206
020700        IF WR-S-TEMPERATURE < WS-TEMP-MIN                         WB0207
020800           MOVE WR-S-TEMPERATURE TO WS-TEMP-MIN                   WB0208
020900        END-IF                                                    WB0209
021000        IF WR-S-TEMPERATURE > WS-TEMP-MAX                         WB0210
021100           MOVE WR-S-TEMPERATURE TO WS-TEMP-MAX                   WB0211
021200        END-IF                                                    WB0212
021300     END-IF.                                                      WB0213
021400     IF WR-D-IS-HIGH-TEMP                                         WB0214
021500        ADD +1 TO WS-HOT-DAY-COUNT                                WB0215
021600     END-IF.                                                      WB0216
021700     IF WR-D-IS-RAINY                                             WB0217
021800        ADD +1 TO WS-RAINY-DAY-COUNT                              WB0218
021900     END-IF.                                                      WB0219
022000     IF WR-S-TS-ALPHA-VIEW < WS-EARLIEST-TS                       WB0220
022100        MOVE WR-S-TS-ALPHA-VIEW TO WS-EARLIEST-TS                 WB0221
022200     END-IF.                                                      WB0222
022300     IF WR-S-TS-ALPHA-VIEW > WS-LATEST-TS                         WB0223
022400        MOVE WR-S-TS-ALPHA-VIEW TO WS-LATEST-TS                   WB0224
022500     END-IF.                                                      WB0225
022600     IF GLOBAL-REQUEST                                            WB0226
022700        PERFORM 430-FIND-OR-ADD-CITY THRU 430-EXIT                WB0227
022800     END-IF.                                                      WB0228
022900 420-EXIT.                                                        WB0229
023000     EXIT.                                                        WB0230
023100*                                                                WB0231
023200 430-FIND-OR-ADD-CITY.                                            WB0232
023300     MOVE 'N' TO WS-FOUND-SW.                                     WB0233
023400     IF WS-CITY-COUNT > 0                                         WB0234
023500        SET WS-CITY-IDX TO 1                                      WB0235
023600        SEARCH WS-CITY-ENTRY                                      WB0236
023700           AT END                                                 WB0237
023800              CONTINUE                                            WB0238
023900           WHEN WS-CITY-ENTRY(WS-CITY-IDX) = WR-S-CITY            WB0239
024000              MOVE 'Y' TO WS-FOUND-SW                             WB0240
024100        END-SEARCH                                                WB0241
024200     END-IF.                                                      WB0242
024300     IF NOT CITY-WAS-FOUND                                        WB0243
024400        AND WS-CITY-COUNT < 100                                   WB0244
024500        ADD +1 TO WS-CITY-COUNT                                   WB0245
024600        SET WS-CITY-IDX TO WS-CITY-COUNT                          WB0246
024700        MOVE WR-S-CITY TO WS-CITY-ENTRY(WS-CITY-IDX)              WB0247
024800     END-IF.                                                      WB0248
024900 430-EXIT.                                                        WB0249
025000     EXIT.                                                        WB0250
025100*                                                                WB0251
025200 500-DERIVE-CATEGORIES.                                           WB0252
025300*    SAME CATEGORY/FLAG RULES THE VALIDATOR STAMPS ON THE WAY IN -WB0253
025400*    RE-DERIVED HERE BECAUSE THE MASTER FILE DOES NOT STORE THEM.WB0254
025500     IF WR-S-TEMPERATURE < 10.0                                   WB0255
025600        MOVE 'VERY_COLD' TO WR-D-TEMP-CATEGORY                    WB0256
025700     ELSE IF WR-S-TEMPERATURE < 15.0                              WB0257
025800        MOVE 'COLD'      TO WR-D-TEMP-CATEGORY                    WB0258
025900     ELSE IF WR-S-TEMPERATURE < 25.0                              WB0259
026000        MOVE 'MILD'      TO WR-D-TEMP-CATEGORY                    WB0260
026100     ELSE IF WR-S-TEMPERATURE < 30.0                              WB0261
026200        MOVE 'WARM'      TO WR-D-TEMP-CATEGORY                    WB0262
026300     ELSE IF WR-S-TEMPERATURE < 35.0                              WB0263
026400        MOVE 'HOT'       TO WR-D-TEMP-CATEGORY                    WB0264
026500     ELSE                                                         WB0265
026600        MOVE 'VERY_HOT'  TO WR-D-TEMP-CATEGORY                    WB0266
026700     END-IF.                                                      WB0267
026800     IF WR-S-RAINFALL = 0                                         WB0268
026900        MOVE 'NO_RAIN'         TO WR-D-RAIN-CATEGORY              WB0269
027000     ELSE IF WR-S-RAINFALL < 1.0                                  WB0270
027100        MOVE 'LIGHT_RAIN'      TO WR-D-RAIN-CATEGORY              WB0271
027200     ELSE IF WR-S-RAINFALL < 5.0                                  WB0272
027300        MOVE 'MODERATE_RAIN'   TO WR-D-RAIN-CATEGORY              WB0273
027400     ELSE IF WR-S-RAINFALL < 10.0                                 WB0274
027500        MOVE 'HEAVY_RAIN'      TO WR-D-RAIN-CATEGORY              WB0275
027600     ELSE                                                         WB0276
027700        MOVE 'VERY_HEAVY_RAIN' TO WR-D-RAIN-CATEGORY              WB0277
027800     END-IF.                                                      WB0278
027900     IF WR-S-HUMIDITY < 30.0                                      WB0279
028000        MOVE 'VERY_DRY'     TO WR-D-HUMID-CATEGORY                WB0280
028100     ELSE IF WR-S-HUMIDITY < 50.0                                 WB0281
028200        MOVE 'DRY'          TO WR-D-HUMID-CATEGORY                WB0282
028300     ELSE IF WR-S-HUMIDITY < 70.0                                 WB0283
028400        MOVE 'COMFORTABLE'  TO WR-D-HUMID-CATEGORY                WB0284
028500     ELSE IF WR-S-HUMIDITY < 80.0                                 WB0285
028600        MOVE 'HUMID'        TO WR-D-HUMID-CATEGORY                WB0286
028700     ELSE                                                         WB0287
028800        MOVE 'VERY_HUMID'   TO WR-D-HUMID-CATEGORY                WB0288
028900     END-IF.                                                      WB0289
028950     EVALUATE WR-S-TS-MONTH                                       WB0289A
028960        WHEN 12 WHEN 1 WHEN 2                                     WB0289B
028970           MOVE 'SUMMER' TO WR-D-SEASON                           WB0289C
028980        WHEN 3 WHEN 4 WHEN 5                                      WB0289D
028990           MOVE 'AUTUMN' TO WR-D-SEASON                           WB0289E
029000        WHEN 6 WHEN 7 WHEN 8                                      WB0289F
029010           MOVE 'WINTER' TO WR-D-SEASON                           WB0289G
029020        WHEN OTHER                                                WB0289H
029030           MOVE 'SPRING' TO WR-D-SEASON                           WB0289I
029040     END-EVALUATE.                                                WB0289J
029050     MOVE 'N' TO WR-D-HIGH-TEMP-FLAG.                             WB0290
029100     IF WR-S-TEMPERATURE > 30.0                                   WB0291
029200        MOVE 'Y' TO WR-D-HIGH-TEMP-FLAG                           WB0292
029300     END-IF.                                                      WB0293
029400     MOVE 'N' TO WR-D-RAINY-FLAG.                                 WB0294
029500     IF WR-S-RAINFALL > 0.1                                      WB0295
029600        MOVE 'Y' TO WR-D-RAINY-FLAG                               WB0296
029700     END-IF.                                                      WB0297
029800     MOVE 'N' TO WR-D-HEAVY-RAIN-FLAG.                            WB0298
029900     IF WR-S-RAINFALL > 10.0                                     WB0299
030000        MOVE 'Y' TO WR-D-HEAVY-RAIN-FLAG                          WB0300
030100     END-IF.                                                      WB0301
030200     MOVE 'N' TO WR-D-HIGH-HUMID-FLAG.                            WB0302
030300     IF WR-S-HUMIDITY > 80.0                                      WB0303
030400        MOVE 'Y' TO WR-D-HIGH-HUMID-FLAG                          WB0304
030500     END-IF.                                                      WB0305
030600     MOVE 'N' TO WR-D-WINDY-FLAG.                                 WB0306
030700     IF WR-S-WIND-SPEED > 20.0                                    WB0307
030800        MOVE 'Y' TO WR-D-WINDY-FLAG                               WB0308
030900     END-IF.                                                      WB0309
031000     MOVE 'N' TO WR-D-EXTREME-FLAG.                               WB0310
031100     IF WR-D-IS-HIGH-TEMP OR WR-D-IS-HEAVY-RAIN OR WR-D-IS-WINDY  WB0311
031200        MOVE 'Y' TO WR-D-EXTREME-FLAG                             WB0312
031300     END-IF.                                                      WB0313
031400 500-EXIT.                                                        WB0314
031500     EXIT.                                                        WB0315
031600*                                                                WB0316
031700 180-SORT-CITY-TABLE.                                             WB0317
031800     IF WS-CITY-COUNT < 2                                         WB0318
031900        GO TO 180-EXIT                                            WB0319
032000     END-IF.                                                      WB0320
032100     MOVE 'Y' TO WS-SORT-SWAPPED-SW.                              WB0321
032200     PERFORM 181-BUBBLE-PASS THRU 181-EXIT                        WB0322
032300         UNTIL NOT A-SWAP-WAS-MADE.                                WB0323
032400 180-EXIT.                                                        WB0324
032500     EXIT.                                                        WB0325
032600*                                                                WB0326
032700 181-BUBBLE-PASS.                                                 WB0327
032800     MOVE 'N' TO WS-SORT-SWAPPED-SW.                              WB0328
032900     PERFORM 182-COMPARE-ADJACENT THRU 182-EXIT                   WB0329
033000         VARYING WS-CITY-IDX FROM 1 BY 1                          WB0330
033100            UNTIL WS-CITY-IDX > WS-CITY-COUNT - 1.                WB0331
033200 181-EXIT.                                                        WB0332
033300     EXIT.                                                        WB0333
033400*                                                                WB0334
033500 182-COMPARE-ADJACENT.                                            WB0335
033600     SET WS-CITY-IDX2 TO WS-CITY-IDX.                             WB0336
033700     SET WS-CITY-IDX2 UP BY 1.                                    WB0337
033800     IF WS-CITY-ENTRY(WS-CITY-IDX) > WS-CITY-ENTRY(WS-CITY-IDX2)  WB0338
033900        MOVE WS-CITY-ENTRY(WS-CITY-IDX)  TO WS-SWAP-HOLD          WB0339
034000        MOVE WS-CITY-ENTRY(WS-CITY-IDX2)                          WB0340
034050           TO WS-CITY-ENTRY(WS-CITY-IDX)                          WB0340A
034100        MOVE WS-SWAP-HOLD TO WS-CITY-ENTRY(WS-CITY-IDX2)          WB0341
034200        MOVE 'Y' TO WS-SORT-SWAPPED-SW                            WB0342
034300     END-IF.                                                      WB0343
034400 182-EXIT.                                                        WB0344
034500     EXIT.                                                        WB0345
034600*                                                                WB0346
034700 190-WRITE-REPORT.                                                WB0347
034800     MOVE WS-REPORT-TITLE-LINE TO SO-LINE.                        WB0348
034900     WRITE SO-LINE AFTER ADVANCING PAGE.                          WB0349
035000     IF NOT GLOBAL-REQUEST AND WS-RECORD-COUNT = 0                WB0350
035100        PERFORM 195-WRITE-NOT-FOUND THRU 195-EXIT                 WB0351
035200        GO TO 190-EXIT                                            WB0352
035300     END-IF.                                                      WB0353
035400     PERFORM 191-COMPUTE-AVERAGES THRU 191-EXIT.                  WB0354
035500     PERFORM 192-WRITE-STATS-LINES THRU 192-EXIT.                 WB0355
035600     IF GLOBAL-REQUEST                                            WB0356
035700        PERFORM 193-WRITE-CITY-LIST THRU 193-EXIT                 WB0357
035800     END-IF.                                                      WB0358
035900 190-EXIT.                                                        WB0359
036000     EXIT.                                                        WB0360
036100*                                                                WB0361
036200 191-COMPUTE-AVERAGES.                                            WB0362
036300     IF WS-RECORD-COUNT = 0                                       WB0363
036400        MOVE 0 TO WS-TEMP-AVG, WS-HUMID-AVG, WS-RAIN-AVG          WB0364
036500        GO TO 191-EXIT                                            WB0365
036600     END-IF.                                                      WB0366
036700     COMPUTE WS-ROUND-WORK ROUNDED =                              WB0367
036800             WS-TEMP-SUM / WS-RECORD-COUNT.                       WB0368
036900     MOVE WS-ROUND-WORK TO WS-TEMP-AVG.                           WB0369
037000     COMPUTE WS-ROUND-WORK ROUNDED =                              WB0370
037100             WS-HUMID-SUM / WS-RECORD-COUNT.                      WB0371
037200     MOVE WS-ROUND-WORK TO WS-HUMID-AVG.                          WB0372
037300     COMPUTE WS-ROUND-WORK ROUNDED =                              WB0373
037400             WS-RAIN-SUM / WS-RECORD-COUNT.                       WB0374
037500     MOVE WS-ROUND-WORK TO WS-RAIN-AVG.                           WB0375
037600 191-EXIT.                                                        WB0376
037700     EXIT.                                                        WB0377
037800*                                                                WB0378
037900 192-WRITE-STATS-LINES.                                           WB0379
038000     MOVE SPACES TO SO-LINE.                                      WB0380
038100     IF GLOBAL-REQUEST                                            WB0381
038200        MOVE 'FILTER: ALL STATIONS' TO SO-TEXT                    WB0382
038300     ELSE                                                         WB0383
038400        STRING 'FILTER: CITY=' WS-FILTER-CITY                     WB0384
038500             DELIMITED BY SIZE INTO SO-TEXT                       WB0385
038600     END-IF.                                                      WB0386
038700     WRITE SO-LINE.                                               WB0387
038800     MOVE SPACES TO SO-LINE.                                      WB0388
038810     MOVE WS-RECORD-COUNT TO WS-E-RECORD-COUNT.                    WB0388A
038900     STRING 'RECORD COUNT. . . . . . : ' WS-E-RECORD-COUNT         WB0389
039000         DELIMITED BY SIZE INTO SO-TEXT.                          WB0390
039100     WRITE SO-LINE.                                               WB0391
039200     MOVE SPACES TO SO-LINE.                                      WB0392
039210     MOVE WS-TEMP-AVG TO WS-E-TEMP-AVG.                            WB0392A
039220     MOVE WS-TEMP-MIN TO WS-E-TEMP-MIN.                            WB0392B
039230     MOVE WS-TEMP-MAX TO WS-E-TEMP-MAX.                            WB0392C
039300     STRING 'AVG/MIN/MAX TEMPERATURE : ' WS-E-TEMP-AVG             WB0393
039400             ' / ' WS-E-TEMP-MIN ' / ' WS-E-TEMP-MAX               WB0394
039500         DELIMITED BY SIZE INTO SO-TEXT.                          WB0395
039600     WRITE SO-LINE.                                               WB0396
039700     MOVE SPACES TO SO-LINE.                                      WB0397
039710     MOVE WS-HUMID-AVG TO WS-E-HUMID-AVG.                         WB0397A
039800     STRING 'AVG HUMIDITY. . . . . . : ' WS-E-HUMID-AVG            WB0398
039900         DELIMITED BY SIZE INTO SO-TEXT.                          WB0400
040000     WRITE SO-LINE.                                               WB0401
040100     MOVE SPACES TO SO-LINE.                                      WB0402
040110     MOVE WS-RAIN-AVG TO WS-E-RAIN-AVG.                           WB0402A
040120     MOVE WS-RAIN-SUM TO WS-E-RAIN-SUM.                           WB0402B
040200     STRING 'AVG/TOTAL RAINFALL. . . : ' WS-E-RAIN-AVG             WB0403
040300             ' / ' WS-E-RAIN-SUM                                 WB0404
040400         DELIMITED BY SIZE INTO SO-TEXT.                          WB0405
040500     WRITE SO-LINE.                                               WB0406
040600     MOVE SPACES TO SO-LINE.                                      WB0407
040610     MOVE WS-HOT-DAY-COUNT TO WS-E-HOT-DAY-COUNT.                 WB0407A
040700     STRING 'HOT DAYS (OVER 30.0). . : ' WS-E-HOT-DAY-COUNT        WB0408
040800         DELIMITED BY SIZE INTO SO-TEXT.                          WB0409
040900     WRITE SO-LINE.                                               WB0410
041000     MOVE SPACES TO SO-LINE.                                      WB0411
041010     MOVE WS-RAINY-DAY-COUNT TO WS-E-RAINY-DAY-COUNT.             WB0411A
041100     STRING 'RAINY DAYS (OVER 0.1) . : ' WS-E-RAINY-DAY-COUNT      WB0412
041200         DELIMITED BY SIZE INTO SO-TEXT.                          WB0413
041300     WRITE SO-LINE.                                               WB0414
041400     MOVE SPACES TO SO-LINE.                                      WB0415
041500     STRING 'EARLIEST OBSERVATION. . : ' WS-EARLIEST-TS           WB0416
041600         DELIMITED BY SIZE INTO SO-TEXT.                          WB0417
041700     WRITE SO-LINE.                                               WB0418
041800     MOVE SPACES TO SO-LINE.                                      WB0419
041900     STRING 'LATEST OBSERVATION. . . : ' WS-LATEST-TS             WB0420
042000         DELIMITED BY SIZE INTO SO-TEXT.                          WB0421
042100     WRITE SO-LINE.                                               WB0422
042200 192-EXIT.                                                        WB0423
042300     EXIT.                                                        WB0424
042400*                                                                WB0425
042500 193-WRITE-CITY-LIST.                                             WB0426
042600     MOVE SPACES TO SO-LINE.                                      WB0427
042700     MOVE 'DISTINCT STATIONS ON FILE (SORTED):' TO SO-TEXT.       WB0428
042800     WRITE SO-LINE.                                               WB0429
042900     PERFORM 194-WRITE-ONE-CITY THRU 194-EXIT                     WB0430
043000         VARYING WS-CITY-IDX FROM 1 BY 1                          WB0431
043100            UNTIL WS-CITY-IDX > WS-CITY-COUNT.                    WB0432
043200 193-EXIT.                                                        WB0433
043300     EXIT.                                                        WB0434
043400*                                                                WB0435
043500 194-WRITE-ONE-CITY.                                              WB0436
043600     MOVE SPACES TO SO-LINE.                                      WB0437
043700     STRING '   - ' WS-CITY-ENTRY(WS-CITY-IDX)                    WB0438
043800         DELIMITED BY SIZE INTO SO-TEXT.                          WB0439
043900     WRITE SO-LINE.                                               WB0440
044000 194-EXIT.                                                        WB0441
044100     EXIT.                                                        WB0442
044200*                                                                WB0443
044300 195-WRITE-NOT-FOUND.                                             WB0444
044400     MOVE SPACES TO SO-LINE.                                      WB0445
044500     STRING 'CITY NOT FOUND: ' WS-FILTER-CITY                     WB0446
044600         DELIMITED BY SIZE INTO SO-TEXT.                          WB0447
044700     WRITE SO-LINE.                                               WB0448
044800 195-EXIT.                                                        WB0449
044900     EXIT.                                                        WB0450
045000*                                                                WB0451
045100 200-CLEANUP.                                                     WB0452
045200     DISPLAY 'WTBASSTA - RECORDS CONSIDERED: ' WS-RECORD-COUNT.   WB0453
045300     CLOSE STATS-REQUEST, WEATHER-MASTER, STATS-OUT.              WB0454
045400     DISPLAY 'WTBASSTA - NORMAL END OF JOB'.                      WB0455
045500 200-EXIT.                                                        WB0456
045600     EXIT.                                                        WB0457
