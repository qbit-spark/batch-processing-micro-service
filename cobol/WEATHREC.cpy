000100******************************************************************
000200* WEATHREC.CPY                                                    WR0001
000300* WEATHER STATION RECORD LAYOUT - SHARED BY ALL WEATHER BATCH      WR0002
000400* PROGRAMS (PARSER, VALIDATOR, BASIC STATS, EXPORT, QUARTERLY     WR0003
000500* ANALYTICS).  ONE 01-LEVEL PER RECORD FLAVOR, SO A PROGRAM CAN   WR0004
000600* COPY JUST THE PIECE IT NEEDS.                                  WR0005
000700*                                                                 WR0006
000800* MAINTENANCE LOG                                                WR0007
000900* ----------------------------------------------------------     WR0008
001000* 03/11/94  RJK  0  ORIGINAL LAYOUT - TANZANIA MET DEPT FEED      WR0009
001100* 09/02/95  RJK  12 ADDED PROCESSED-FLAG FOR BASIC STATS RERUNS   WR0010
001200* 06/14/98  DMP  19 Y2K - TIMESTAMP EXPANDED TO 4-DIGIT YEAR      WR0011
001300* 02/21/01  DMP  23 ADDED DERIVED CATEGORY/FLAG FIELDS FOR RPTS   WR0012
001400******************************************************************
001500*
001600* RAW INPUT RECORD - ONE CSV OBSERVATION LINE, FIELDS SPLIT
001700* OUT BY WTCSVPAR AFTER DECIMAL-COMMA NORMALIZATION.
001800*
001900 01  WR-WEATHER-RECORD.
002000     05  WR-TIMESTAMP.
002100         10  WR-TS-YEAR           PIC 9(4).
002200         10  FILLER               PIC X(1)  VALUE '-'.
002300         10  WR-TS-MONTH          PIC 9(2).
002400         10  FILLER               PIC X(1)  VALUE '-'.
002500         10  WR-TS-DAY            PIC 9(2).
002600         10  FILLER               PIC X(1)  VALUE SPACE.
002700         10  WR-TS-HOUR           PIC 9(2).
002800         10  FILLER               PIC X(1)  VALUE ':'.
002900         10  WR-TS-MINUTE         PIC 9(2).
003000         10  FILLER               PIC X(1)  VALUE ':'.
003100         10  WR-TS-SECOND         PIC 9(2).
003150     05  WR-TS-ALPHA-VIEW REDEFINES WR-TIMESTAMP
003160                          PIC X(19).
003200     05  WR-CITY                  PIC X(50).
003300     05  WR-TEMPERATURE           PIC S9(3)V9(1).
003400     05  WR-HUMIDITY              PIC S9(3)V9(1).
003500     05  WR-RAINFALL              PIC S9(3)V9(2).
003600     05  WR-WIND-SPEED            PIC S9(3)V9(1).
003700     05  WR-PRESSURE              PIC S9(4)V9(1).
003800     05  FILLER                   PIC X(9).
003900*
004000* STORED RECORD - WR-WEATHER-RECORD PLUS AUDIT FIELDS.  THIS IS
004100* THE WEATHER-MASTER FILE LAYOUT.
004200*
004300 01  WR-STORED-RECORD.
004400     05  WR-S-TIMESTAMP.
004500         10  WR-S-TS-YEAR         PIC 9(4).
004600         10  FILLER               PIC X(1)  VALUE '-'.
004700         10  WR-S-TS-MONTH        PIC 9(2).
004800         10  FILLER               PIC X(1)  VALUE '-'.
004900         10  WR-S-TS-DAY          PIC 9(2).
005000         10  FILLER               PIC X(1)  VALUE SPACE.
005100         10  WR-S-TS-HOUR         PIC 9(2).
005200         10  FILLER               PIC X(1)  VALUE ':'.
005300         10  WR-S-TS-MINUTE       PIC 9(2).
005400         10  FILLER               PIC X(1)  VALUE ':'.
005500         10  WR-S-TS-SECOND       PIC 9(2).
005550     05  WR-S-TS-ALPHA-VIEW REDEFINES WR-S-TIMESTAMP
005560                          PIC X(19).
005600     05  WR-S-CITY                PIC X(50).
005700     05  WR-S-TEMPERATURE         PIC S9(3)V9(1).
005800     05  WR-S-HUMIDITY            PIC S9(3)V9(1).
005900     05  WR-S-RAINFALL            PIC S9(3)V9(2).
006000     05  WR-S-WIND-SPEED          PIC S9(3)V9(1).
006100     05  WR-S-PRESSURE            PIC S9(4)V9(1).
006200     05  WR-S-CREATED-AT.
006300         10  WR-S-CA-YEAR         PIC 9(4).
006400         10  WR-S-CA-MONTH        PIC 9(2).
006500         10  WR-S-CA-DAY          PIC 9(2).
006600         10  WR-S-CA-HOUR         PIC 9(2).
006700         10  WR-S-CA-MINUTE       PIC 9(2).
006800         10  WR-S-CA-SECOND       PIC 9(2).
006850     05  WR-S-CA-ALPHA-VIEW REDEFINES WR-S-CREATED-AT
006860                          PIC X(14).
006900     05  WR-S-PROCESSED-FLAG      PIC X(1)  VALUE 'N'.
007000         88  WR-S-PROCESSED                 VALUE 'Y'.
007100         88  WR-S-NOT-PROCESSED              VALUE 'N'.
007200     05  FILLER                   PIC X(6).
007300*
007400* DERIVED FIELDS - COMPUTED ON READ, NEVER STORED.  EVERY PROGRAM
007500* THAT NEEDS THESE RE-DERIVES THEM ITSELF (SEE 500-DERIVE-CATS
007600* IN WTBASSTA AND WTQTRRPT) - THIS GROUP IS JUST THE HOLDING AREA.
007700*
007800 01  WR-DERIVED-FIELDS.
007900     05  WR-D-TEMP-CATEGORY       PIC X(9).
008000     05  WR-D-RAIN-CATEGORY       PIC X(14).
008100     05  WR-D-HUMID-CATEGORY      PIC X(11).
008200     05  WR-D-SEASON              PIC X(6).
008300     05  WR-D-HIGH-TEMP-FLAG      PIC X(1).
008400         88  WR-D-IS-HIGH-TEMP             VALUE 'Y'.
008500     05  WR-D-RAINY-FLAG          PIC X(1).
008600         88  WR-D-IS-RAINY                 VALUE 'Y'.
008700     05  WR-D-HEAVY-RAIN-FLAG     PIC X(1).
008800         88  WR-D-IS-HEAVY-RAIN            VALUE 'Y'.
008900     05  WR-D-HIGH-HUMID-FLAG     PIC X(1).
009000         88  WR-D-IS-HIGH-HUMID            VALUE 'Y'.
009100     05  WR-D-WINDY-FLAG          PIC X(1).
009200         88  WR-D-IS-WINDY                 VALUE 'Y'.
009300     05  WR-D-EXTREME-FLAG        PIC X(1).
009400         88  WR-D-IS-EXTREME               VALUE 'Y'.
009450     05  FILLER                   PIC X(5).
